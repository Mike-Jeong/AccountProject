000010*****************************************************************
000020*COPYBOOK.    CPERRINI.
000030*TITLE.       ERROR-CODE CATALOGUE - PROCEDURE DIVISION LOAD.
000040*RELATION.    COPIED INTO 0100-INITIALIZE-RUN OF BALUSE01,
000050*             ACCTNEW01.  KEEP IN STEP WITH CPERRTAB OCCURS 7.
000060*****************************************************************
000070 MOVE "USER_NOT_FOUND" TO WS-ERR-CODE (1)
000080 MOVE "USER ID ON REQUEST NOT ON USER MASTER" TO
000090     WS-ERR-DESC (1)
000100 MOVE "MAX_ACCOUNT_PER_USER_10" TO WS-ERR-CODE (2)
000110 MOVE "USER ALREADY OWNS 10 ACCOUNTS" TO WS-ERR-DESC (2)
000120 MOVE "ACCOUNT_ALREADY_UNREGISTERED" TO WS-ERR-CODE (3)
000130 MOVE "ACCOUNT STATUS IS NOT IN USE" TO WS-ERR-DESC (3)
000140 MOVE "BALANCE_NOT_EMPTY" TO WS-ERR-CODE (4)
000150 MOVE "ACCOUNT BALANCE NOT ZERO AT CLOSE" TO WS-ERR-DESC (4)
000160 MOVE "USER_ACCOUNT_UN_MATCH" TO WS-ERR-CODE (5)
000170 MOVE "ACCOUNT OWNER DOES NOT MATCH REQUEST" TO
000180     WS-ERR-DESC (5)
000190 MOVE "ACCOUNT_NOT_FOUND" TO WS-ERR-CODE (6)
000200 MOVE "ACCOUNT NUMBER NOT ON ACCOUNT MASTER" TO
000210     WS-ERR-DESC (6)
000220 MOVE "AMOUNT_EXCEED_BALANCE" TO WS-ERR-CODE (7)
000230 MOVE "REQUEST AMOUNT EXCEEDS ACCOUNT BALANCE" TO
000240     WS-ERR-DESC (7)
000250 MOVE ZERO TO WS-ERR-FAIL-COUNT (1)
000260 MOVE ZERO TO WS-ERR-FAIL-COUNT (2)
000270 MOVE ZERO TO WS-ERR-FAIL-COUNT (3)
000280 MOVE ZERO TO WS-ERR-FAIL-COUNT (4)
000290 MOVE ZERO TO WS-ERR-FAIL-COUNT (5)
000300 MOVE ZERO TO WS-ERR-FAIL-COUNT (6)
000310 MOVE ZERO TO WS-ERR-FAIL-COUNT (7)
