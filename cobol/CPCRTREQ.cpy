000010*****************************************************************
000020*COPYBOOK.    CPCRTREQ.
000030*TITLE.       ACCOUNT-CREATION REQUEST RECORD LAYOUT.
000040*RELATION.    USED BY ACCTNEW01.
000050*****************************************************************
000060*CHANGE LOG
000070*----------------------------------------------------------------
000080*DATE       INIT  TKT#     DESCRIPTION
000090*---------- ----  -------  ---------------------------------------
000100*1990-03-19 RDM   AB-0181  ORIGINAL LAYOUT FOR CREATION REQUEST.
000110*****************************************************************
000120 05  CRQ-USER-ID              PIC 9(10).
000130 05  CRQ-INIT-BALANCE         PIC 9(13).
