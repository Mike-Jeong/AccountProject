000010*****************************************************************
000020*COPYBOOK.    CPTXNREC.
000030*TITLE.       TRANSACTION RECORD LAYOUT.
000040*RELATION.    USED BY BALUSE01.
000050*****************************************************************
000060*CHANGE LOG
000070*----------------------------------------------------------------
000080*DATE       INIT  TKT#     DESCRIPTION
000090*---------- ----  -------  ---------------------------------------
000100*1990-04-02 RDM   AB-0190  ORIGINAL LAYOUT FOR TRANSACTION FILE.
000110*1996-10-14 HNS   AB-0503  ADDED TXN-ERROR-CODE FOR FAILED TXNS.
000120*****************************************************************
000130 05  TXN-ID                   PIC X(20).
000140 05  TXN-ACCOUNT-NUMBER       PIC X(10).
000150 05  TXN-TYPE                 PIC X(06).
000160     88  TXN-TYPE-USE              VALUE "USE   ".
000170     88  TXN-TYPE-CANCEL           VALUE "CANCEL".
000180 05  TXN-RESULT               PIC X(01).
000190     88  TXN-RESULT-SUCCESS        VALUE "S".
000200     88  TXN-RESULT-FAILURE        VALUE "F".
000210 05  TXN-AMOUNT               PIC 9(13).
000220 05  TXN-BALANCE-SNAP         PIC S9(13).
000230 05  TXN-ERROR-CODE           PIC X(30).
000240 05  TXN-AT                   PIC X(19).
