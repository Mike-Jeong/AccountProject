000010*****************************************************************
000020*COPYBOOK.    CPERRTAB.
000030*TITLE.       ERROR-CODE CATALOGUE WORKING-STORAGE TABLE.
000040*RELATION.    USED BY BALUSE01, ACCTNEW01.
000050*****************************************************************
000060*CHANGE LOG
000070*----------------------------------------------------------------
000080*DATE       INIT  TKT#     DESCRIPTION
000090*---------- ----  -------  ---------------------------------------
000100*1990-05-04 RDM   AB-0205  ORIGINAL 5-ENTRY CATALOGUE.
000110*1994-08-30 CLK   AB-0430  ADDED UN-MATCH, EXCEED-BAL CODES.
000120*2003-07-30 DWC   AB-0812  ADDED FILLER PAD AHEAD OF THE TABLE.
000130*****************************************************************
000140 01  WS-ERROR-TABLE.
000150     05  FILLER                   PIC X(04) VALUE SPACES.
000160     05  WS-ERROR-ENTRY OCCURS 7 TIMES
000170                         INDEXED BY WS-ERR-IDX.
000180         10  WS-ERR-CODE              PIC X(30).
000190         10  WS-ERR-DESC              PIC X(40).
000200         10  WS-ERR-FAIL-COUNT        PIC S9(9) COMP-5.
