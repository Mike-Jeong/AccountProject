000010*****************************************************************
000020*COPYBOOK.    CPRPTLIN.
000030*TITLE.       SUMMARY REPORT 132-COLUMN PRINT LINE.
000040*RELATION.    USED BY BALUSE01, ACCTNEW01.  ONE 132-BYTE PRINT
000050*             AREA, REDEFINED FOR THE HEADING, COLUMN, DETAIL
000060*             AND TOTALS LINES SO ALL FOUR SHARE ONE WRITE
000070*             STATEMENT AGAINST SUMRPT-FILE.
000080*****************************************************************
000090*CHANGE LOG
000100*----------------------------------------------------------------
000110*DATE       INIT  TKT#     DESCRIPTION
000120*---------- ----  -------  ---------------------------------------
000130*1990-05-04 RDM   AB-0206  ORIGINAL HEADING / DETAIL LINES.
000140*1994-08-30 CLK   AB-0430  ADDED GENERIC TOTALS LINE REDEFINE.
000150*****************************************************************
000160 01  RPT-HEADING-LINE.
000170     05  FILLER               PIC X(40) VALUE
000180         "ACCOUNT BALANCE-USE BATCH SUMMARY REPORT".
000190     05  FILLER               PIC X(09) VALUE "RUN DATE ".
000200     05  RH-RUN-DATE           PIC X(10).
000210     05  FILLER               PIC X(73) VALUE SPACES.
000220 01  RPT-COLUMN-LINE REDEFINES RPT-HEADING-LINE.
000230     05  FILLER               PIC X(10) VALUE "ACCOUNT NO".
000240     05  FILLER               PIC X(02) VALUE SPACES.
000250     05  FILLER               PIC X(10) VALUE "USER ID".
000260     05  FILLER               PIC X(02) VALUE SPACES.
000270     05  FILLER               PIC X(12) VALUE "AMOUNT".
000280     05  FILLER               PIC X(02) VALUE SPACES.
000290     05  FILLER               PIC X(01) VALUE "R".
000300     05  FILLER               PIC X(02) VALUE SPACES.
000310     05  FILLER               PIC X(30) VALUE
000320         "ERROR CODE / NEW BALANCE".
000330     05  FILLER               PIC X(61) VALUE SPACES.
000340 01  RPT-DETAIL-LINE REDEFINES RPT-HEADING-LINE.
000350     05  RD-ACCOUNT-NO         PIC X(10).
000360     05  FILLER               PIC X(02) VALUE SPACES.
000370     05  RD-USER-ID            PIC 9(10).
000380     05  FILLER               PIC X(02) VALUE SPACES.
000390     05  RD-AMOUNT             PIC Z(12)9.
000400     05  FILLER               PIC X(02) VALUE SPACES.
000410     05  RD-RESULT             PIC X(01).
000420     05  FILLER               PIC X(02) VALUE SPACES.
000430     05  RD-CODE-OR-BALANCE    PIC X(30).
000440     05  FILLER               PIC X(60) VALUE SPACES.
000450 01  RPT-TOTALS-LINE REDEFINES RPT-HEADING-LINE.
000460     05  RT-LABEL              PIC X(30).
000470     05  FILLER               PIC X(02) VALUE SPACES.
000480     05  RT-VALUE              PIC Z(14)9.
000490     05  FILLER               PIC X(85) VALUE SPACES.
