000010*****************************************************************
000020*(C) 1990, 2003  MERIDIAN TRUST - INFORMATION SYSTEMS
000030*ALL RIGHTS RESERVED.  UNPUBLISHED PROPRIETARY SOURCE CODE.
000040*THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000050*INTENDED PUBLICATION OF SUCH SOURCE CODE.
000060*
000070*#IDENT  "@(#) prod/acctsys/ACCTNEW01.cbl  $Revision: 1.9 $"
000080*
000090*RUNS AS THE SECOND STEP OF THE ACCTSYS NIGHTLY JOB, BEHIND
000100*BALUSE01, IN THE SAME JCL PROC.
000110*****************************************************************
000120 IDENTIFICATION DIVISION.
000130 PROGRAM-ID. ACCTNEW01.
000140 AUTHOR. R D MASELLI.
000150 INSTALLATION. MERIDIAN TRUST - ACCOUNT SERVICES DATA CTR.
000160 DATE-WRITTEN. 03/19/1990.
000170 DATE-COMPILED.
000180 SECURITY. CONFIDENTIAL - INTERNAL DP USE ONLY.
000190*****************************************************************
000200*ACCTNEW01 - NIGHTLY ACCOUNT-CREATION BATCH.
000210*
000220*SECOND STEP OF THE DAILY RUN.  READS THE ACCOUNT MASTER
000230*THAT BALUSE01 JUST REWROTE, VALIDATES EACH ACCOUNT-CREATION
000240*REQUEST, ASSIGNS THE NEXT 10-DIGIT ACCOUNT NUMBER AND ADDS
000250*THE NEW ACCOUNT TO THE MASTER.  APPENDS ITS OWN SECTION OF
000260*DETAIL AND TOTALS LINES TO THE SAME SUMMARY REPORT BALUSE01
000270*OPENED.
000280*
000290*THIS STEP DOES NOT SORT ITS OWN INPUT EITHER - USRMAST AND
000300*THE ACCOUNT MASTER ARRIVE SORTED, THE SAME AS BALUSE01
000310*REQUIRES, AND FOR THE SAME REASON (SEARCH ALL IS A BINARY
000320*SEARCH).  THE ACCOUNT MASTER READ HERE IS BALUSE01'S
000330*OUTPUT, NOT A SEPARATE EXTRACT, SO ITS SORT ORDER IS
000340*GUARANTEED BY THE PRIOR STEP RATHER THAN BY A SEPARATE SORT
000350*UTILITY RUN IN THIS STEP'S OWN JCL.
000360*****************************************************************
000370*CHANGE LOG
000380*----------------------------------------------------------------
000390*DATE       INIT  TKT#     DESCRIPTION
000400*---------- ----  -------  --------------------------------------
000410*1990-03-19 RDM   AB-0181  ORIGINAL PROGRAM.
000420*1990-03-19 RDM   AB-0181  USER_NOT_FOUND AND MAX-10 CHECKS,
000430*                          NEXT-NUMBER ASSIGNED FROM 1000000000.
000440*1991-09-05 HNS   AB-0265  CONFIRMED MAX-10 CHECK COUNTS ONLY
000450*                          IN-USE ACCOUNTS, NOT UNREGISTERED
000460*                          ONES - MATCHES BALUSE01's RULE 4.
000470*1994-08-30 CLK   AB-0430  INITIAL-BALANCE-UNDER-100 REQUESTS NOW
000480*                          REPORTED INSTEAD OF SILENTLY SKIPPED.
000490*1996-02-14 CLK   AB-0468  ACCT TABLE CEILING RAISED TO 20010 TO
000500*                          MATCH BALUSE01's EXPANDED LIMIT PLUS
000510*                          ROOM FOR ONE NIGHT'S NEW ACCOUNTS.
000520*1998-09-09 PTV   AB-Y2K3  Y2K REMEDIATION - REGISTERED-AT
000530*                          ALREADY CCYY-MM-DD.  RUN CLEAN.
000540*1999-01-22 PTV   AB-Y2K3  Y2K SIGN-OFF - NO FURTHER CHANGE.
000550*2001-05-03 DWC   AB-0775  REPLACED WALL-CLOCK TIMESTAMP CALL
000560*                          WITH RUN-TIMESTAMP PARAMETER FROM
000570*                          THE JCL.
000580*2003-07-30 DWC   AB-0812  NEXT ACCOUNT NUMBER NOW TAKEN FROM THE
000590*                          NUMERIC REDEFINE OF THE LAST TABLE ROW
000600*                          INSTEAD OF A SEPARATE HIGH-WATER ITEM.
000610*2003-07-30 DWC   AB-0812  RESTORED SHOP-STANDARD 77-LEVEL
000620*                          ENTRIES FOR STANDALONE COUNTERS/WORK
000630*                          FIELDS, REMOVED FD RECORD-LENGTH
000640*                          SLACK, AND ADDED A FILE-STATUS CHECK
000650*                          ON THE RUNPARM READ.
000660*2003-08-11 DWC   AB-0812  EXPANDED IN-LINE COMMENTS THROUGHOUT
000670*                          PER THE DATA-CTR DOCUMENTATION
000680*                          STANDARD REVIEW - NO LOGIC CHANGE.
000690*****************************************************************
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SOURCE-COMPUTER. IBM-4341.
000730 OBJECT-COMPUTER. IBM-4341.
000740 SPECIAL-NAMES.
000750     C01 IS TOP-OF-FORM.
000760*----------------------------------------------------------
000770*ASSIGN-TO NAMES ARE LOGICAL DD NAMES RESOLVED BY THE STEP'S
000780*JCL, NOT PHYSICAL PATHS - THE SAME CONVENTION BALUSE01
000790*USES.  THE DATA CENTER ASSIGNS THE SAME DD NAMES TO BOTH
000800*STEPS' USRMAST SO THE OPERATOR NEEDS ONLY ONE DATASET CARD.
000810*----------------------------------------------------------
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840*USER MASTER - SAME DATASET BALUSE01 READ EARLIER THIS RUN.
000850     SELECT USRMAST-FILE ASSIGN TO USRMAST
000860         ORGANIZATION IS SEQUENTIAL
000870         FILE STATUS IS WS-USRMAST-STATUS.
000880*ACCOUNT MASTER, INPUT - BALUSE01's OUTPUT DATASET FROM
000890*THIS SAME RUN, ASSIGNED UNDER ITS OWN DD NAME HERE.
000900     SELECT ACTMSTI-FILE ASSIGN TO ACTMSTI
000910         ORGANIZATION IS SEQUENTIAL
000920         FILE STATUS IS WS-ACTMSTI-STATUS.
000930*ACCOUNT-CREATION REQUESTS - THIS STEP'S OWN INPUT.
000940     SELECT CRTREQ-FILE ASSIGN TO CRTREQ
000950         ORGANIZATION IS SEQUENTIAL
000960         FILE STATUS IS WS-CRTREQ-STATUS.
000970*ACCOUNT MASTER, OUTPUT - FOR TOMORROW NIGHT'S BALUSE01.
000980     SELECT ACTMSTO-FILE ASSIGN TO ACTMSTO
000990         ORGANIZATION IS SEQUENTIAL
001000         FILE STATUS IS WS-ACTMSTO-STATUS.
001010*SUMMARY REPORT - OPENED EXTEND, APPENDED TO BALUSE01's.
001020     SELECT SUMRPT-FILE ASSIGN TO SUMRPT
001030         ORGANIZATION IS LINE SEQUENTIAL
001040         FILE STATUS IS WS-SUMRPT-STATUS.
001050     SELECT RUNPARM-FILE ASSIGN TO RUNPARM
001060         ORGANIZATION IS SEQUENTIAL
001070         FILE STATUS IS WS-RUNPARM-STATUS.
001080*----------------------------------------------------------
001090*RECORD LENGTH SUMMARY - FOR SIZING JCL REGION/SPACE CARDS.
001100*ALL SIX FILES ARE FIXED-LENGTH, NO SLACK PAST THE COPIED
001110*FIELD GROUP.
001120*    USRMAST-REC  -  30 BYTES (CPUSRMS)
001130*    ACTMSTI-REC  -  72 BYTES (CPACTMST, INPUT SIDE)
001140*    CRTREQ-REC   -  23 BYTES (CPCRTREQ)
001150*    ACTMSTO-REC  -  72 BYTES (CPACTMST, OUTPUT SIDE)
001160*    SUMRPT-REC   - 132 BYTES (PRINT LINE, SHARED W/BALUSE01)
001170*    RUNPARM-REC  - 100 BYTES (PARAMETER CARD)
001180*----------------------------------------------------------
001190 DATA DIVISION.
001200 FILE SECTION.
001210*USER MASTER - READ-ONLY THIS STEP, SAME LAYOUT BALUSE01
001220*READ.  LOADED WHOLE INTO WS-USER-TABLE-AREA BELOW.
001230 FD  USRMAST-FILE
001240     LABEL RECORDS ARE STANDARD.
001250 01  USRMAST-REC.
001260     COPY CPUSRMS.
001270*ACCOUNT MASTER, INPUT SIDE - THIS IS BALUSE01's OUTPUT
001280*FILE FROM THE SAME RUN, RENAMED ON THE JCL STEP BOUNDARY.
001290 FD  ACTMSTI-FILE
001300     LABEL RECORDS ARE STANDARD.
001310 01  ACTMSTI-REC.
001320     COPY CPACTMST.
001330*ACCOUNT-CREATION REQUEST FILE - ONE RECORD PER NEW-ACCOUNT
001340*REQUEST.  THIS STEP DOES NOT SORT OR KEY OFF ARRIVAL ORDER.
001350 FD  CRTREQ-FILE
001360     LABEL RECORDS ARE STANDARD.
001370 01  CRTREQ-REC.
001380     COPY CPCRTREQ.
001390*ACCOUNT MASTER, OUTPUT SIDE - THE REWRITTEN MASTER, NEW
001400*ACCOUNTS INCLUDED, FOR THE NEXT NIGHT'S BALUSE01.
001410 FD  ACTMSTO-FILE
001420     LABEL RECORDS ARE STANDARD.
001430 01  ACTMSTO-REC.
001440     COPY CPACTMST REPLACING ==ACTM-== BY ==ACTO-==.
001450*SUMMARY REPORT - SAME PHYSICAL FILE BALUSE01 OPENED; THIS
001460*STEP OPENS IT EXTEND AND APPENDS ITS OWN SECTION BELOW.
001470 FD  SUMRPT-FILE
001480     LABEL RECORDS ARE STANDARD.
001490 01  SUMRPT-REC                   PIC X(132).
001500*RUN-PARAMETER CARD - ONE RECORD, READ ONCE AT THE TOP OF
001510*THE STEP AND CLOSED IMMEDIATELY.  SAME CARD BALUSE01 READ.
001520 FD  RUNPARM-FILE
001530     LABEL RECORDS ARE STANDARD.
001540 01  RUNPARM-REC.
001550     05  RP-RUN-TIMESTAMP         PIC X(19).
001560     05  FILLER                   PIC X(61).
001570 WORKING-STORAGE SECTION.
001580*----------------------------------------------------------
001590*FILE STATUS AND END-OF-FILE SWITCHES.  SIX STATUS PAIRS,
001600*ONE PER FILE ON THE SELECT LIST ABOVE, PLUS THREE EOF
001610*SWITCHES FOR THE THREE FILES THIS STEP READS SEQUENTIALLY
001620*(ACTMSTO IS WRITE-ONLY, SUMRPT IS WRITE-ONLY EXTEND, AND
001630*RUNPARM IS READ ONCE WITH NO LOOP, SO NONE OF THOSE THREE
001640*NEEDS AN EOF SWITCH OF ITS OWN).
001650*----------------------------------------------------------
001660 01  WS-USRMAST-STATUS.
001670     05  WS-USRMAST-ST1           PIC X.
001680     05  WS-USRMAST-ST2           PIC X.
001690 01  WS-ACTMSTI-STATUS.
001700     05  WS-ACTMSTI-ST1           PIC X.
001710     05  WS-ACTMSTI-ST2           PIC X.
001720 01  WS-CRTREQ-STATUS.
001730     05  WS-CRTREQ-ST1            PIC X.
001740     05  WS-CRTREQ-ST2            PIC X.
001750 01  WS-ACTMSTO-STATUS.
001760     05  WS-ACTMSTO-ST1           PIC X.
001770     05  WS-ACTMSTO-ST2           PIC X.
001780 01  WS-SUMRPT-STATUS.
001790     05  WS-SUMRPT-ST1            PIC X.
001800     05  WS-SUMRPT-ST2            PIC X.
001810 01  WS-RUNPARM-STATUS.
001820     05  WS-RUNPARM-ST1           PIC X.
001830     05  WS-RUNPARM-ST2           PIC X.
001840*ONLY THREE SWITCHES - THE THREE FILES READ IN A LOOP.
001850 01  WS-EOF-SWITCHES.
001860     05  WS-USRMAST-EOF-SW        PIC X VALUE "N".
001870         88  WS-USRMAST-EOF           VALUE "Y".
001880     05  WS-ACTMSTI-EOF-SW        PIC X VALUE "N".
001890         88  WS-ACTMSTI-EOF           VALUE "Y".
001900     05  WS-CRTREQ-EOF-SW         PIC X VALUE "N".
001910         88  WS-CRTREQ-EOF            VALUE "Y".
001920*----------------------------------------------------------
001930*ERROR-MESSAGE AREA - SAME LAYOUT AND SYSOUT TREATMENT AS
001940*THE ONE IN BALUSE01: A TAGGED ABEND LINE BUILT FROM THE
001950*FAILING ROUTINE'S THREE-LETTER VERB (OPEN/READ/WRT) AND
001960*FOUR-LETTER FILE ABBREVIATION, FOLLOWED BY THE TWO-BYTE
001970*FILE-STATUS VALUE.  SEE 0190-DISPLAY-FILE-ERROR.
001980*----------------------------------------------------------
001990 01  WS-ERROR-MESSAGE.
002000     05  FILLER                   PIC X(13)
002010             VALUE "ACCTNEW01ERR>".
002020     05  WS-ERR-ROUTINE           PIC X(10).
002030     05  FILLER                   PIC X(21)
002040             VALUE " FAILED, FILE-STATUS=".
002050     05  WS-ERR-FILE-STATUS       PIC X(02).
002060     05  FILLER                   PIC X(86) VALUE SPACES.
002070*----------------------------------------------------------
002080*RUN-TIMESTAMP PARAMETER - READ FROM RUNPARM-FILE ONCE AT
002090*THE TOP OF THE STEP.  THE REDEFINE BELOW GIVES CCYY-MM-DD
002100*COMPONENTS FOR REGISTERED-AT (SEE 0700-REGISTER-ACCOUNT);
002110*THE TIME-OF-DAY PARTS ARE CARRIED FOR LAYOUT SYMMETRY WITH
002120*BALUSE01 BUT ARE NOT REFERENCED BY ANY PARAGRAPH HERE.
002130*----------------------------------------------------------
002140 01  WS-RUN-TIMESTAMP             PIC X(19).
002150 01  WS-RUN-TS-PARTS REDEFINES WS-RUN-TIMESTAMP.
002160     05  WS-RTS-YYYY              PIC X(04).
002170     05  FILLER                   PIC X(01).
002180     05  WS-RTS-MM                PIC X(02).
002190     05  FILLER                   PIC X(01).
002200     05  WS-RTS-DD                PIC X(02).
002210     05  FILLER                   PIC X(01).
002220     05  WS-RTS-HH                PIC X(02).
002230     05  FILLER                   PIC X(01).
002240     05  WS-RTS-MI                PIC X(02).
002250     05  FILLER                   PIC X(01).
002260     05  WS-RTS-SS                PIC X(02).
002270*----------------------------------------------------------
002280*RUN COUNTERS - ALL COMP-5 PER SHOP STANDARD.  EVERY ONE OF
002290*THESE FEEDS A TOTALS LINE IN 0900-PRODUCE-REPORT; NONE IS
002300*RESET MID-RUN.
002310*----------------------------------------------------------
002320 77  WS-REQUEST-COUNT             PIC S9(9) COMP-5 VALUE ZERO.
002330 77  WS-REGISTER-COUNT            PIC S9(9) COMP-5 VALUE ZERO.
002340 77  WS-FAILURE-COUNT             PIC S9(9) COMP-5 VALUE ZERO.
002350 77  WS-INVALID-BAL-COUNT         PIC S9(9) COMP-5 VALUE ZERO.
002360 77  WS-OWNED-ACCT-COUNT          PIC S9(9) COMP-5 VALUE ZERO.
002370*----------------------------------------------------------
002380*VALIDATION-CHAIN WORK FIELDS - WS-FAIL-CODE IS RESET TO
002390*SPACES AT THE TOP OF EACH CREATION REQUEST AND ONLY EVER
002400*SET ONCE PER REQUEST, BY WHICHEVER RULE FAILS FIRST.
002410*WS-NEW-ACCT-NUM HOLDS THE ACCOUNT NUMBER ASSIGNED TO A
002420*REQUEST THAT PASSES ALL THREE RULES.
002430*----------------------------------------------------------
002440 77  WS-FAIL-CODE                 PIC X(30) VALUE SPACES.
002450 77  WS-NEW-ACCT-NUM              PIC 9(10) VALUE ZERO.
002460*----------------------------------------------------------
002470*USER-MASTER TABLE - LOADED ASCENDING BY USER-ID, SEARCHED
002480*BY SEARCH ALL AGAINST EACH CREATION REQUEST'S CRQ-USER-ID.
002490*WS-USER-TAB-COUNT IS THE OCCURS DEPENDING ON DRIVER AND
002500*ALSO THE LOOP BOUND FOR 0210-LOAD-USER-MASTER.
002510*----------------------------------------------------------
002520 01  WS-USER-TABLE-AREA.
002530     05  WS-USER-TAB-COUNT        PIC S9(9) COMP-5 VALUE ZERO.
002540     05  FILLER                   PIC X(04) VALUE SPACES.
002550     05  WS-USER-ENTRY
002560             OCCURS 1 TO 5000 TIMES
002570             DEPENDING ON WS-USER-TAB-COUNT
002580             ASCENDING KEY IS WST-USER-ID
002590             INDEXED BY WS-USER-IDX.
002600         COPY CPUSRMS REPLACING ==USM-== BY ==WST-==.
002610*----------------------------------------------------------
002620*ACCOUNT-MASTER TABLE - LOADED ASCENDING BY ACCOUNT NUMBER.
002630*NEW ACCOUNTS ARE APPENDED AT THE HIGH END, KEEPING THE
002640*TABLE IN KEY ORDER (THE NEW NUMBER IS ALWAYS THE HIGHEST).
002650*THE OCCURS CEILING IS 20010, TEN MORE THAN BALUSE01's
002660*20000, TO ROOM FOR ONE NIGHT'S WORTH OF NEW ACCOUNTS ON
002670*TOP OF WHATEVER BALUSE01 HANDED FORWARD.
002680*----------------------------------------------------------
002690 01  WS-ACCOUNT-TABLE-AREA.
002700     05  WS-ACCT-TAB-COUNT        PIC S9(9) COMP-5 VALUE ZERO.
002710     05  FILLER                   PIC X(04) VALUE SPACES.
002720     05  WS-ACCOUNT-ENTRY
002730             OCCURS 1 TO 20010 TIMES
002740             DEPENDING ON WS-ACCT-TAB-COUNT
002750             ASCENDING KEY IS WSA-ACCOUNT-NUMBER
002760             INDEXED BY WS-ACCT-IDX.
002770         COPY CPACTMST REPLACING ==ACTM-== BY ==WSA-==.
002780*----------------------------------------------------------
002790*ERROR-CODE CATALOGUE AND REPORT PRINT LINE - SHARED LAYOUT
002800*WITH BALUSE01.  ONLY THE ROWS THIS PROGRAM'S OWN RULES CAN
002810*RAISE ARE EVER BUMPED; THE REST STAY AT ZERO ON THIS
002820*SECTION'S TOTALS LINES.
002830*----------------------------------------------------------
002840 COPY CPERRTAB.
002850 COPY CPRPTLIN.
002860*----------------------------------------------------------
002870*PARAGRAPH NUMBERING - SAME SHOP CONVENTION AS BALUSE01:
002880*0000 IS MAIN CONTROL, 01XX IS OPEN/INITIALIZE, 02XX IS
002890*SETUP (RUN-PARAMETER READ, TABLE LOADS), 03XX IS THE MAIN
002900*READ LOOP, 05XX IS THE VALIDATION CHAIN, 06XX/07XX ARE THE
002910*SUCCESS/FAILURE PATHS OUT OF VALIDATION, 08XX IS THE
002920*MASTER REWRITE, 09XX IS THE REPORT.  THE GAPS (0400, THE
002930*UNUSED 04XX RANGE) ARE DELIBERATE - THEY MATCH BALUSE01's
002940*NUMBERING SO A PROGRAMMER WORKING BOTH PROGRAMS FINDS THE
002950*SAME KIND OF LOGIC AT THE SAME NUMBER IN EITHER ONE.
002960*----------------------------------------------------------
002970 PROCEDURE DIVISION.
002980*----------------------------------------------------------
002990*0000-MAIN-CONTROL - TOP OF PROGRAM, SECOND STEP OF THE
003000*DAILY RUN, FOLLOWING BALUSE01.  OPEN, SETUP, THE MAIN
003010*LOOP, THE MASTER REWRITE, THE REPORT, CLOSE - IN THAT
003020*ORDER, WITH NO BRANCHING BACK UP THE CHAIN.
003030*----------------------------------------------------------
003040 0000-MAIN-CONTROL.
003050     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
003060     PERFORM 0200-INITIALIZE-RUN THRU 0200-EXIT.
003070*MAIN READ LOOP - ONE CREATION REQUEST PER ITERATION.
003080     PERFORM 0300-PROCESS-CREATIONS THRU 0300-EXIT
003090         UNTIL WS-CRTREQ-EOF.
003100*MASTER REWRITE RUNS ONCE, AFTER EVERY REQUEST IS SEEN.
003110     PERFORM 0800-WRITE-MASTER-OUT THRU 0800-EXIT.
003120     PERFORM 0900-PRODUCE-REPORT THRU 0900-EXIT.
003130     PERFORM 0950-CLOSE-FILES THRU 0950-EXIT.
003140     STOP RUN.
003150*----------------------------------------------------------
003160*0100 - OPEN ALL FILES FOR THE STEP.  THE REPORT IS OPENED
003170*EXTEND TO APPEND TO THE SECTION BALUSE01 ALREADY WROTE.
003180*----------------------------------------------------------
003190 0100-OPEN-FILES.
003200*RUN-PARAMETER CARD FIRST - ITS TIMESTAMP IS NEEDED BEFORE
003210*ANYTHING ELSE RUNS.
003220     OPEN INPUT  RUNPARM-FILE.
003230     IF WS-RUNPARM-ST1 NOT = "0"
003240         MOVE "OPEN-RNPM" TO WS-ERR-ROUTINE
003250         MOVE WS-RUNPARM-STATUS TO WS-ERR-FILE-STATUS
003260         PERFORM 0190-DISPLAY-FILE-ERROR THRU 0190-EXIT
003270     END-IF.
003280*USER MASTER - LOADED INTO WS-USER-TABLE-AREA BELOW.
003290     OPEN INPUT  USRMAST-FILE.
003300     IF WS-USRMAST-ST1 NOT = "0"
003310         MOVE "OPEN-USRM" TO WS-ERR-ROUTINE
003320         MOVE WS-USRMAST-STATUS TO WS-ERR-FILE-STATUS
003330         PERFORM 0190-DISPLAY-FILE-ERROR THRU 0190-EXIT
003340     END-IF.
003350*ACCOUNT MASTER, INPUT SIDE - BALUSE01's OUTPUT FROM THIS
003360*SAME RUN.
003370     OPEN INPUT  ACTMSTI-FILE.
003380     IF WS-ACTMSTI-ST1 NOT = "0"
003390         MOVE "OPEN-ACTI" TO WS-ERR-ROUTINE
003400         MOVE WS-ACTMSTI-STATUS TO WS-ERR-FILE-STATUS
003410         PERFORM 0190-DISPLAY-FILE-ERROR THRU 0190-EXIT
003420     END-IF.
003430*CREATION-REQUEST FILE - THE INPUT THE MAIN LOOP READS.
003440     OPEN INPUT  CRTREQ-FILE.
003450     IF WS-CRTREQ-ST1 NOT = "0"
003460         MOVE "OPEN-CRTR" TO WS-ERR-ROUTINE
003470         MOVE WS-CRTREQ-STATUS TO WS-ERR-FILE-STATUS
003480         PERFORM 0190-DISPLAY-FILE-ERROR THRU 0190-EXIT
003490     END-IF.
003500*ACCOUNT MASTER, OUTPUT SIDE - REWRITTEN WHOLE AT 0800.
003510     OPEN OUTPUT ACTMSTO-FILE.
003520     IF WS-ACTMSTO-ST1 NOT = "0"
003530         MOVE "OPEN-ACTO" TO WS-ERR-ROUTINE
003540         MOVE WS-ACTMSTO-STATUS TO WS-ERR-FILE-STATUS
003550         PERFORM 0190-DISPLAY-FILE-ERROR THRU 0190-EXIT
003560     END-IF.
003570*SUMMARY REPORT - EXTEND, NOT OUTPUT, SO BALUSE01's SECTION
003580*IS NOT TRUNCATED.
003590     OPEN EXTEND SUMRPT-FILE.
003600     IF WS-SUMRPT-ST1 NOT = "0"
003610         MOVE "OPEN-RPT " TO WS-ERR-ROUTINE
003620         MOVE WS-SUMRPT-STATUS TO WS-ERR-FILE-STATUS
003630         PERFORM 0190-DISPLAY-FILE-ERROR THRU 0190-EXIT
003640     END-IF.
003650 0100-EXIT.
003660     EXIT.
003670*----------------------------------------------------------
003680*0190 - DISPLAY THE FAILING ROUTINE AND FILE STATUS AND
003690*ABEND.  THIS IS THE PROGRAM'S ONE AND ONLY ABEND EXIT -
003700*EVERY FILE-STATUS CHECK IN THE PROGRAM FALLS INTO THIS
003710*SAME PARAGRAPH RATHER THAN HANDLING ITS OWN ERROR, SO
003720*THERE IS EXACTLY ONE PLACE TO CHANGE IF THE OPERATOR
003730*MESSAGE FORMAT EVER NEEDS TO CHANGE.
003740*----------------------------------------------------------
003750 0190-DISPLAY-FILE-ERROR.
003760     DISPLAY WS-ERROR-MESSAGE.
003770     MOVE 16 TO RETURN-CODE.
003780     STOP RUN.
003790 0190-EXIT.
003800     EXIT.
003810*----------------------------------------------------------
003820*0200 - READ THE RUN-PARAMETER RECORD, LOAD THE ERROR-CODE
003830*CATALOGUE AND BOTH MASTER FILES, AND PRINT A SECTION LABEL
003840*ON THE SHARED SUMMARY REPORT.
003850*----------------------------------------------------------
003860 0200-INITIALIZE-RUN.
003870     READ RUNPARM-FILE.
003880     IF WS-RUNPARM-ST1 NOT = "0"
003890         MOVE "READ-RNPM" TO WS-ERR-ROUTINE
003900         MOVE WS-RUNPARM-STATUS TO WS-ERR-FILE-STATUS
003910         PERFORM 0190-DISPLAY-FILE-ERROR THRU 0190-EXIT
003920     END-IF.
003930*RUN-TIMESTAMP CARD IS NOT NEEDED AFTER THIS MOVE, SO IT IS
003940*CLOSED IMMEDIATELY RATHER THAN HELD OPEN FOR THE WHOLE RUN.
003950     MOVE RP-RUN-TIMESTAMP TO WS-RUN-TIMESTAMP.
003960     CLOSE RUNPARM-FILE.
003970*LOAD THE ERROR-CODE CATALOGUE AND ZERO ITS COUNTERS - SEE
003980*CPERRINI.cpy FOR THE UNROLLED MOVE STATEMENTS THAT FILL
003990*ALL 7 ROWS; NO INLINE PERFORM IS USED FOR A FIXED 7-ROW
004000*LOAD.
004010     COPY CPERRINI.
004020*BOTH MASTERS ARE LOADED BEFORE THE MAIN LOOP STARTS - THE
004030*REQUEST LOOP NEEDS BOTH TABLES FULLY POPULATED TO VALIDATE
004040*EVEN THE FIRST REQUEST.
004050     PERFORM 0210-LOAD-USER-MASTER THRU 0210-EXIT.
004060     PERFORM 0220-LOAD-ACCOUNT-MASTER THRU 0220-EXIT.
004070*SECTION-LABEL TOTALS LINE, WRITTEN AHEAD OF THIS STEP'S
004080*OWN DETAIL LINES SO THE REPORT READER CAN TELL WHERE
004090*BALUSE01's SECTION ENDS AND THIS ONE STARTS.
004100     MOVE SPACES TO RT-LABEL.
004110     MOVE "ACCOUNT CREATION REQUESTS" TO RT-LABEL.
004120     MOVE ZERO TO RT-VALUE.
004130     WRITE SUMRPT-REC FROM RPT-TOTALS-LINE.
004140 0200-EXIT.
004150     EXIT.
004160*----------------------------------------------------------
004170*0210 - LOAD THE ACCOUNT-USER MASTER INTO WS-USER-TABLE-
004180*AREA.  DRIVEN BY THE EOF SWITCH, NOT A RECORD COUNT, SINCE
004190*THE MASTER'S SIZE VARIES RUN TO RUN.  A RUN WITH MORE THAN
004200*5000 USERS WOULD OVERRUN THE TABLE - THE LIMIT HAS NEVER
004210*BEEN HIT IN PRODUCTION BUT IS NOT ENFORCED HERE BEYOND THE
004220*COMPILER'S OWN OCCURS-DEPENDING-ON BOUNDS CHECK.
004230*----------------------------------------------------------
004240 0210-LOAD-USER-MASTER.
004250     PERFORM 0211-READ-ONE-USER-MASTER THRU 0211-EXIT
004260         UNTIL WS-USRMAST-EOF.
004270 0210-EXIT.
004280     EXIT.
004290*ONE USER-MASTER RECORD IN, ONE TABLE ROW OUT.
004300 0211-READ-ONE-USER-MASTER.
004310     READ USRMAST-FILE
004320         AT END MOVE "Y" TO WS-USRMAST-EOF-SW
004330         NOT AT END
004340             ADD 1 TO WS-USER-TAB-COUNT
004350             MOVE USM-USER-ID TO
004360                 WST-USER-ID (WS-USER-TAB-COUNT)
004370             MOVE USM-USER-NAME TO
004380                 WST-USER-NAME (WS-USER-TAB-COUNT)
004390     END-READ.
004400 0211-EXIT.
004410     EXIT.
004420*----------------------------------------------------------
004430*0220 - LOAD THE ACCOUNT MASTER BALUSE01 REWROTE INTO
004440*WS-ACCOUNT-TABLE-AREA.  THIS IS THE TABLE NEW ACCOUNTS
004450*ARE APPENDED TO.
004460*----------------------------------------------------------
004470 0220-LOAD-ACCOUNT-MASTER.
004480     PERFORM 0221-READ-ONE-ACCT-MASTER THRU 0221-EXIT
004490         UNTIL WS-ACTMSTI-EOF.
004500 0220-EXIT.
004510     EXIT.
004520*ONE MASTER ROW IN, ONE TABLE ROW OUT - ALL SIX FIELDS OF
004530*CPACTMST ARE COPIED, FIELD BY FIELD, INTO THE TABLE ENTRY.
004540*THIS IS A PLAIN FIELD-BY-FIELD MOVE RATHER THAN A GROUP
004550*MOVE SINCE THE INPUT RECORD USES THE ACTM- PREFIX AND THE
004560*TABLE ENTRY USES WSA-, SO NO TWO FIELDS SHARE A NAME.
004570 0221-READ-ONE-ACCT-MASTER.
004580     READ ACTMSTI-FILE
004590         AT END MOVE "Y" TO WS-ACTMSTI-EOF-SW
004600         NOT AT END
004610             ADD 1 TO WS-ACCT-TAB-COUNT
004620             MOVE ACTM-ACCOUNT-NUMBER TO
004630                 WSA-ACCOUNT-NUMBER (WS-ACCT-TAB-COUNT)
004640             MOVE ACTM-OWNER-USER-ID TO
004650                 WSA-OWNER-USER-ID (WS-ACCT-TAB-COUNT)
004660             MOVE ACTM-ACCOUNT-STATUS TO
004670                 WSA-ACCOUNT-STATUS (WS-ACCT-TAB-COUNT)
004680             MOVE ACTM-BALANCE TO
004690                 WSA-BALANCE (WS-ACCT-TAB-COUNT)
004700             MOVE ACTM-REGISTERED-AT TO
004710                 WSA-REGISTERED-AT (WS-ACCT-TAB-COUNT)
004720             MOVE ACTM-UNREGISTERED-AT TO
004730                 WSA-UNREGISTERED-AT (WS-ACCT-TAB-COUNT)
004740     END-READ.
004750 0221-EXIT.
004760     EXIT.
004770*----------------------------------------------------------
004780*0300 - MAIN LOOP.  ONE CREATION REQUEST IN, ONE REPORT
004790*DETAIL LINE OUT.
004800*----------------------------------------------------------
004810 0300-PROCESS-CREATIONS.
004820     PERFORM 0310-READ-CREATE-REQUEST THRU 0310-EXIT.
004830     IF NOT WS-CRTREQ-EOF
004840         ADD 1 TO WS-REQUEST-COUNT
004850*WS-FAIL-CODE IS CLEARED BEFORE EACH REQUEST - A LEFTOVER
004860*VALUE FROM THE PRIOR REQUEST WOULD FALSELY FAIL THIS ONE.
004870         MOVE SPACES TO WS-FAIL-CODE
004880         PERFORM 0500-VALIDATE-CREATION THRU 0500-EXIT
004890         IF WS-FAIL-CODE = SPACES
004900*ALL THREE RULES PASSED - ASSIGN A NUMBER AND REGISTER.
004910             PERFORM 0600-ASSIGN-NEXT-ACCOUNT THRU 0600-EXIT
004920             PERFORM 0700-REGISTER-ACCOUNT THRU 0700-EXIT
004930         ELSE
004940*SOME RULE FAILED - REPORT IT, NO ACCOUNT IS CREATED.
004950             PERFORM 0750-REPORT-FAILED-CREATE THRU 0750-EXIT
004960         END-IF
004970     END-IF.
004980 0300-EXIT.
004990     EXIT.
005000*PLAIN SEQUENTIAL READ - NO KEY, NO SORT CHECK NEEDED.
005010 0310-READ-CREATE-REQUEST.
005020     READ CRTREQ-FILE
005030         AT END MOVE "Y" TO WS-CRTREQ-EOF-SW.
005040 0310-EXIT.
005050     EXIT.
005060*----------------------------------------------------------
005070*0500 - VALIDATION CHAIN, IN THE ORDER REQUIRED BY THE
005080*BUSINESS RULES.
005090*----------------------------------------------------------
005100 0500-VALIDATE-CREATION.
005110     PERFORM 0510-CHECK-USER-FOUND THRU 0510-EXIT.
005120*RULE 1 MUST PASS BEFORE RULE 2 RUNS - COUNTING ACCOUNTS
005130*FOR AN UNKNOWN USER-ID WOULD BE MEANINGLESS.
005140     IF WS-FAIL-CODE = SPACES
005150         PERFORM 0520-CHECK-MAX-ACCOUNTS THRU 0520-EXIT
005160     END-IF.
005170*RULE 3 IS CHECKED LAST - IT IS THE ONLY RULE WITH NO
005180*CATALOGUE CODE, SO IT GETS THE LOWEST PRIORITY OF THE
005190*THREE WHEN MORE THAN ONE CONDITION IS TRUE AT ONCE.
005200     IF WS-FAIL-CODE = SPACES
005210         PERFORM 0530-CHECK-MIN-INITIAL-BAL THRU 0530-EXIT
005220     END-IF.
005230 0500-EXIT.
005240     EXIT.
005250*RULE 1 - ADDED AB-0181.  SEARCH ALL IS SAFE HERE BECAUSE
005260*THE USER TABLE IS LOADED ASCENDING BY USER-ID AT 0210 AND
005270*NEVER RE-SORTED OR APPENDED TO DURING THE RUN.
005280 0510-CHECK-USER-FOUND.
005290     SET WS-USER-IDX TO 1.
005300     SEARCH ALL WS-USER-ENTRY
005310         AT END
005320             MOVE "USER_NOT_FOUND" TO WS-FAIL-CODE
005330         WHEN WST-USER-ID (WS-USER-IDX) = CRQ-USER-ID
005340             CONTINUE
005350     END-SEARCH.
005360 0510-EXIT.
005370     EXIT.
005380*RULE 2 - ADDED AB-0181.  THE ACCOUNT TABLE IS NOT KEYED BY
005390*OWNER, SO THIS IS A STRAIGHT TABLE SCAN, NOT SEARCH ALL -
005400*EVERY ROW IN THE TABLE IS VISITED ONCE PER CREATION
005410*REQUEST.  CONFIRMED AB-0265 THAT THIS COUNTS ONLY ROWS
005420*ALREADY IN THE TABLE, I.E. ACCOUNTS THAT EXISTED BEFORE
005430*THIS RUN OR WERE CREATED EARLIER IN THIS SAME RUN.
005440 0520-CHECK-MAX-ACCOUNTS.
005450*SKIP THE SCAN ENTIRELY WHEN THE TABLE IS STILL EMPTY -
005460*PERFORM VARYING WITH A ZERO UPPER BOUND WOULD STILL RUN
005470*ONE ITERATION, SO THE GUARD IS NEEDED.
005480     MOVE ZERO TO WS-OWNED-ACCT-COUNT.
005490     IF WS-ACCT-TAB-COUNT > ZERO
005500         PERFORM 0521-COUNT-ONE-ACCOUNT THRU 0521-EXIT
005510             VARYING WS-ACCT-IDX FROM 1 BY 1
005520             UNTIL WS-ACCT-IDX > WS-ACCT-TAB-COUNT
005530     END-IF.
005540     IF WS-OWNED-ACCT-COUNT NOT < 10
005550         MOVE "MAX_ACCOUNT_PER_USER_10" TO WS-FAIL-CODE
005560     END-IF.
005570 0520-EXIT.
005580     EXIT.
005590*CHECKS ONE TABLE ROW - COUNTS IT IF OWNED BY THE REQUESTING
005600*USER, REGARDLESS OF THE ROW'S ACCOUNT-STATUS (A CLOSED
005610*ACCOUNT STILL COUNTS AGAINST THE MAX-10 LIMIT - ONLY AN
005620*UNREGISTERED ROW WOULD NOT, AND THIS FILE HAS NO SUCH
005630*THING).
005640 0521-COUNT-ONE-ACCOUNT.
005650     IF WSA-OWNER-USER-ID (WS-ACCT-IDX) = CRQ-USER-ID
005660         ADD 1 TO WS-OWNED-ACCT-COUNT
005670     END-IF.
005680 0521-EXIT.
005690     EXIT.
005700*RULE 3 - ADDED AB-0181.  NO CATALOGUE CODE FOR THIS ONE -
005710*SAME TREATMENT AS THE INVALID-AMOUNT REJECT IN BALUSE01.
005720*CRQ-INIT-BALANCE IS UNSIGNED (PIC 9(13)) SO THERE IS NO
005730*NEGATIVE CASE TO GUARD AGAINST HERE, ONLY THE FLOOR.
005740 0530-CHECK-MIN-INITIAL-BAL.
005750     IF CRQ-INIT-BALANCE < 100
005760         MOVE "INVALID_INITIAL_BALANCE" TO WS-FAIL-CODE
005770     END-IF.
005780 0530-EXIT.
005790     EXIT.
005800*----------------------------------------------------------
005810*0600 - NEXT ACCOUNT NUMBER IS THE HIGHEST EXISTING NUMBER
005820*PLUS ONE, TAKEN FROM THE LAST (HIGHEST) TABLE ROW SINCE
005830*THE TABLE IS KEPT IN ASCENDING ORDER; 1000000000 IF THE
005840*TABLE IS STILL EMPTY.  THIS REPLACED A SEPARATE HIGH-WATER
005850*FIELD CARRIED IN EARLIER VERSIONS OF THIS PROGRAM - ONE
005860*LESS FIELD TO KEEP IN STEP WITH THE TABLE ITSELF (AB-0812).
005870*----------------------------------------------------------
005880 0600-ASSIGN-NEXT-ACCOUNT.
005890*WSA-ACCT-NO-NUM IS CPACTMST's NUMERIC REDEFINE OF
005900*ACCOUNT-NUMBER, USED HERE SO THE ADD CAN BE DONE IN
005910*ARITHMETIC RATHER THAN ON THE DISPLAY FIELD DIRECTLY.
005920     IF WS-ACCT-TAB-COUNT = ZERO
005930         MOVE 1000000000 TO WS-NEW-ACCT-NUM
005940     ELSE
005950         COMPUTE WS-NEW-ACCT-NUM =
005960             WSA-ACCT-NO-NUM (WS-ACCT-TAB-COUNT) + 1
005970     END-IF.
005980 0600-EXIT.
005990     EXIT.
006000*----------------------------------------------------------
006010*0700 - APPEND THE NEW ACCOUNT TO THE HIGH END OF THE
006020*TABLE AND WRITE THE SUCCESS DETAIL LINE.
006030*----------------------------------------------------------
006040 0700-REGISTER-ACCOUNT.
006050*THE NEW ROW GOES AT THE HIGH END OF THE TABLE - THE SAME
006060*PLACE 0600-ASSIGN-NEXT-ACCOUNT TOOK ITS NUMBER FROM, SO
006070*ASCENDING ORDER IS PRESERVED WITHOUT AN INSERT-IN-PLACE.
006080     ADD 1 TO WS-ACCT-TAB-COUNT.
006090     MOVE WS-NEW-ACCT-NUM TO
006100         WSA-ACCT-NO-NUM (WS-ACCT-TAB-COUNT).
006110     MOVE CRQ-USER-ID TO
006120         WSA-OWNER-USER-ID (WS-ACCT-TAB-COUNT).
006130*SET ... TO TRUE ON THE 88-LEVEL CONDITION NAME RATHER THAN
006140*A LITERAL MOVE TO THE STATUS BYTE - SAME HABIT BALUSE01
006150*USES ON THIS SAME FIELD.
006160     SET WSA-STATUS-IN-USE (WS-ACCT-TAB-COUNT) TO TRUE.
006170     MOVE CRQ-INIT-BALANCE TO
006180         WSA-BALANCE (WS-ACCT-TAB-COUNT).
006190*REGISTERED-AT TAKES THE WHOLE RUN-TIMESTAMP, NOT JUST THE
006200*DATE PORTION - THE FIELD IS X(19) TO MATCH.
006210     MOVE WS-RUN-TIMESTAMP TO
006220         WSA-REGISTERED-AT (WS-ACCT-TAB-COUNT).
006230     MOVE SPACES TO
006240         WSA-UNREGISTERED-AT (WS-ACCT-TAB-COUNT).
006250     ADD 1 TO WS-REGISTER-COUNT.
006260*SUCCESS DETAIL LINE - RD-CODE-OR-BALANCE IS LEFT BLANK
006270*SINCE THIS IS A NEW-ACCOUNT EVENT, NOT A BALANCE-USE
006280*TRANSACTION (COMPARE BALUSE01's SAME FIELD, WHICH CARRIES
006290*THE POST-DEBIT BALANCE ON A SUCCESSFUL USE REQUEST).
006300*RD-AMOUNT CARRIES THE OPENING BALANCE HERE, NOT AN AMOUNT
006310*USED FROM AN EXISTING ACCOUNT - THE REPORT COLUMN IS
006320*RE-PURPOSED THE SAME WAY ON EACH PROGRAM'S SUCCESS LINE.
006330     MOVE WSA-ACCOUNT-NUMBER (WS-ACCT-TAB-COUNT) TO
006340         RD-ACCOUNT-NO.
006350     MOVE CRQ-USER-ID TO RD-USER-ID.
006360     MOVE CRQ-INIT-BALANCE TO RD-AMOUNT.
006370     MOVE "S" TO RD-RESULT.
006380     MOVE SPACES TO RD-CODE-OR-BALANCE.
006390     WRITE SUMRPT-REC FROM RPT-DETAIL-LINE.
006400 0700-EXIT.
006410     EXIT.
006420*----------------------------------------------------------
006430*0750 - FAILED CREATION REQUEST.  WRITE THE DETAIL LINE,
006440*BUMP THE MATCHING COUNTER.  NO TRANSACTION FILE EXISTS
006450*FOR CREATION REQUESTS, ONLY THE REPORT.
006460*----------------------------------------------------------
006470 0750-REPORT-FAILED-CREATE.
006480     ADD 1 TO WS-FAILURE-COUNT.
006490     PERFORM 0760-BUMP-ERROR-COUNTER THRU 0760-EXIT.
006500*RD-ACCOUNT-NO IS LEFT BLANK - A FAILED REQUEST NEVER GETS
006510*AN ACCOUNT NUMBER ASSIGNED, SO THERE IS NOTHING TO PRINT.
006520     MOVE SPACES TO RD-ACCOUNT-NO.
006530     MOVE CRQ-USER-ID TO RD-USER-ID.
006540     MOVE CRQ-INIT-BALANCE TO RD-AMOUNT.
006550     MOVE "F" TO RD-RESULT.
006560*RD-CODE-OR-BALANCE CARRIES THE REJECT CODE TEXT HERE - ON
006570*A SUCCESSFUL BALANCE-USE TRANSACTION IN BALUSE01 THIS SAME
006580*REPORT FIELD INSTEAD CARRIES A DISPLAY-EDITED POST-DEBIT
006590*BALANCE, WHICH IS WHY THE FIELD IS PLAIN PIC X(30) AND NOT
006600*A NUMERIC PICTURE IN CPRPTLIN.cpy.
006610     MOVE WS-FAIL-CODE TO RD-CODE-OR-BALANCE.
006620     WRITE SUMRPT-REC FROM RPT-DETAIL-LINE.
006630 0750-EXIT.
006640     EXIT.
006650*0760 - BUMP THE MATCHING CATALOGUE COUNTER.  INVALID-
006660*INITIAL-BALANCE IS NOT A CATALOGUE CODE, SO IT BYPASSES
006670*THE TABLE SEARCH ENTIRELY AND GOES STRAIGHT TO ITS OWN
006680*77-LEVEL COUNTER, THE SAME WAY BALUSE01 HANDLES ITS OWN
006690*UNCATALOGUED INVALID_AMOUNT REJECT.
006700 0760-BUMP-ERROR-COUNTER.
006710     IF WS-FAIL-CODE = "INVALID_INITIAL_BALANCE"
006720         ADD 1 TO WS-INVALID-BAL-COUNT
006730     ELSE
006740*SERIAL SEARCH, NOT SEARCH ALL - ONLY 7 ROWS IN THE
006750*CATALOGUE, NOT WORTH KEEPING A SEPARATE ASCENDING KEY.
006760         SET WS-ERR-IDX TO 1
006770         SEARCH WS-ERROR-ENTRY
006780             AT END
006790                 CONTINUE
006800             WHEN WS-ERR-CODE (WS-ERR-IDX) = WS-FAIL-CODE
006810                 ADD 1 TO WS-ERR-FAIL-COUNT (WS-ERR-IDX)
006820         END-SEARCH
006830     END-IF.
006840 0760-EXIT.
006850     EXIT.
006860*----------------------------------------------------------
006870*0800 - REWRITE THE WHOLE ACCOUNT MASTER, NEW ACCOUNTS AND
006880*ALL.  THIS IS THE FILE THE NEXT NIGHT'S BALUSE01 READS.
006890*----------------------------------------------------------
006900 0800-WRITE-MASTER-OUT.
006910     PERFORM 0810-WRITE-ONE-MASTER-ROW THRU 0810-EXIT
006920         VARYING WS-ACCT-IDX FROM 1 BY 1
006930         UNTIL WS-ACCT-IDX > WS-ACCT-TAB-COUNT.
006940 0800-EXIT.
006950     EXIT.
006960*ONE TABLE ROW OUT, IN TABLE ORDER (ASCENDING ACCOUNT
006970*NUMBER) - THE TABLE'S OWN ORDER IS THE OUTPUT FILE'S
006980*ORDER, NO SEPARATE SORT STEP IS NEEDED.
006990 0810-WRITE-ONE-MASTER-ROW.
007000     MOVE WSA-ACCOUNT-NUMBER (WS-ACCT-IDX) TO
007010         ACTO-ACCOUNT-NUMBER.
007020     MOVE WSA-OWNER-USER-ID (WS-ACCT-IDX) TO
007030         ACTO-OWNER-USER-ID.
007040     MOVE WSA-ACCOUNT-STATUS (WS-ACCT-IDX) TO
007050         ACTO-ACCOUNT-STATUS.
007060     MOVE WSA-BALANCE (WS-ACCT-IDX) TO ACTO-BALANCE.
007070     MOVE WSA-REGISTERED-AT (WS-ACCT-IDX) TO
007080         ACTO-REGISTERED-AT.
007090     MOVE WSA-UNREGISTERED-AT (WS-ACCT-IDX) TO
007100         ACTO-UNREGISTERED-AT.
007110     WRITE ACTMSTO-REC.
007120     IF WS-ACTMSTO-ST1 NOT = "0"
007130         MOVE "WRT-ACTO " TO WS-ERR-ROUTINE
007140         MOVE WS-ACTMSTO-STATUS TO WS-ERR-FILE-STATUS
007150         PERFORM 0190-DISPLAY-FILE-ERROR THRU 0190-EXIT
007160     END-IF.
007170 0810-EXIT.
007180     EXIT.
007190*----------------------------------------------------------
007200*0900 - TOTALS SECTION FOR THE ACCOUNT-CREATION PART OF
007210*THE REPORT.
007220*----------------------------------------------------------
007230 0900-PRODUCE-REPORT.
007240*OVERALL COUNTS FIRST - REQUESTS SEEN, ACCOUNTS MADE,
007250*REQUESTS REJECTED.
007260     MOVE "CREATE REQUESTS PROCESSED" TO RT-LABEL.
007270     MOVE WS-REQUEST-COUNT TO RT-VALUE.
007280     WRITE SUMRPT-REC FROM RPT-TOTALS-LINE.
007290     MOVE "ACCOUNTS REGISTERED" TO RT-LABEL.
007300     MOVE WS-REGISTER-COUNT TO RT-VALUE.
007310     WRITE SUMRPT-REC FROM RPT-TOTALS-LINE.
007320     MOVE "CREATE REQUESTS FAILED" TO RT-LABEL.
007330     MOVE WS-FAILURE-COUNT TO RT-VALUE.
007340     WRITE SUMRPT-REC FROM RPT-TOTALS-LINE.
007350*UNCATALOGUED REJECT COUNT NEXT - SAME TREATMENT AS THE
007360*INVALID_AMOUNT LINE IN BALUSE01's OWN TOTALS SECTION.
007370     MOVE "INVALID_INITIAL_BAL REJECTS" TO RT-LABEL.
007380     MOVE WS-INVALID-BAL-COUNT TO RT-VALUE.
007390     WRITE SUMRPT-REC FROM RPT-TOTALS-LINE.
007400*CATALOGUE BREAKDOWN LAST - ALL 7 ROWS PRINT, EVEN THE
007410*ONES AT ZERO, SO THE REPORT READER SEES A COMPLETE LIST.
007420     PERFORM 0910-PRINT-ONE-ERR-COUNT THRU 0910-EXIT
007430         VARYING WS-ERR-IDX FROM 1 BY 1
007440         UNTIL WS-ERR-IDX > 7.
007450 0900-EXIT.
007460     EXIT.
007470*ONE CATALOGUE ROW PER CALL.
007480 0910-PRINT-ONE-ERR-COUNT.
007490     MOVE WS-ERR-CODE (WS-ERR-IDX) TO RT-LABEL.
007500     MOVE WS-ERR-FAIL-COUNT (WS-ERR-IDX) TO RT-VALUE.
007510     WRITE SUMRPT-REC FROM RPT-TOTALS-LINE.
007520 0910-EXIT.
007530     EXIT.
007540*----------------------------------------------------------
007550*0950 - CLOSE DOWN THE STEP.
007560*----------------------------------------------------------
007570 0950-CLOSE-FILES.
007580*RUNPARM-FILE IS ALREADY CLOSED BY 0200-INITIALIZE-RUN -
007590*NOT REPEATED HERE.
007600     CLOSE USRMAST-FILE.
007610     CLOSE ACTMSTI-FILE.
007620     CLOSE CRTREQ-FILE.
007630     CLOSE ACTMSTO-FILE.
007640     CLOSE SUMRPT-FILE.
007650 0950-EXIT.
007660     EXIT.
