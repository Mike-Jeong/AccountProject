000010*****************************************************************
000020*COPYBOOK.    CPACTMST.
000030*TITLE.       ACCOUNT MASTER RECORD LAYOUT.
000040*RELATION.    USED BY BALUSE01, ACCTNEW01.
000050*****************************************************************
000060*CHANGE LOG
000070*----------------------------------------------------------------
000080*DATE       INIT  TKT#     DESCRIPTION
000090*---------- ----  -------  ---------------------------------------
000100*1989-06-01 RDM   AB-0140  ORIGINAL LAYOUT FOR ACCOUNT MASTER.
000110*1991-09-22 HNS   AB-0267  ADDED UNREGISTERED-AT FOR CLOSED ACCTS.
000120*1999-02-11 PTV   AB-Y2K2  Y2K REVIEW - TIMESTAMPS ALREADY CCYY.
000130*2003-07-30 DWC   AB-0812  ADDED NUMERIC REDEFINE OF ACCT NUMBER
000140*                          FOR NEXT-NUMBER ASSIGN IN ACCTNEW01.
000150*****************************************************************
000160 05  ACTM-ACCOUNT-NUMBER      PIC X(10).
000170 05  ACTM-ACCT-NO-NUM REDEFINES
000180     ACTM-ACCOUNT-NUMBER      PIC 9(10).
000190 05  ACTM-OWNER-USER-ID       PIC 9(10).
000200 05  ACTM-ACCOUNT-STATUS      PIC X(01).
000210     88  ACTM-STATUS-IN-USE        VALUE "I".
000220     88  ACTM-STATUS-UNREGISTERED  VALUE "U".
000230 05  ACTM-BALANCE             PIC S9(13).
000240 05  ACTM-REGISTERED-AT       PIC X(19).
000250 05  ACTM-UNREGISTERED-AT     PIC X(19).
