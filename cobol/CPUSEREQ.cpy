000010*****************************************************************
000020*COPYBOOK.    CPUSEREQ.
000030*TITLE.       BALANCE-USE REQUEST RECORD LAYOUT.
000040*RELATION.    USED BY BALUSE01.
000050*****************************************************************
000060*CHANGE LOG
000070*----------------------------------------------------------------
000080*DATE       INIT  TKT#     DESCRIPTION
000090*---------- ----  -------  ---------------------------------------
000100*1990-03-12 RDM   AB-0180  ORIGINAL LAYOUT FOR USE REQUEST.
000110*****************************************************************
000120 05  USQ-USER-ID              PIC 9(10).
000130 05  USQ-ACCOUNT-NO           PIC X(10).
000140 05  USQ-AMOUNT               PIC 9(13).
