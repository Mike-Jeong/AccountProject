000010*****************************************************************
000020*(C) 1990, 2003  MERIDIAN TRUST - INFORMATION SYSTEMS
000030*ALL RIGHTS RESERVED.  UNPUBLISHED PROPRIETARY SOURCE CODE.
000040*THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000050*INTENDED PUBLICATION OF SUCH SOURCE CODE.
000060*
000070*#IDENT  "@(#) prod/acctsys/BALUSE01.cbl  $Revision: 2.14 $"
000080*****************************************************************
000090 IDENTIFICATION DIVISION.
000100 PROGRAM-ID. BALUSE01.
000110 AUTHOR. R D MASELLI.
000120 INSTALLATION. MERIDIAN TRUST - ACCOUNT SERVICES DATA CTR.
000130 DATE-WRITTEN. 03/01/1990.
000140 DATE-COMPILED.
000150 SECURITY. CONFIDENTIAL - INTERNAL DP USE ONLY.
000160*****************************************************************
000170*BALUSE01 - NIGHTLY BALANCE-USE TRANSACTION SERVICE.
000180*
000190*READS THE USER MASTER AND ACCOUNT MASTER INTO TABLES, THEN
000200*APPLIES EACH BALANCE-USE REQUEST AGAINST THE ACCOUNT MASTER,
000210*DEBITING THE BALANCE ON SUCCESS AND REFUSING THE REQUEST ON
000220*THE FIRST VALIDATION FAILURE.  EVERY REQUEST, GOOD OR BAD,
000230*PRODUCES ONE TRANSACTION RECORD.  THE ACCOUNT MASTER IS
000240*REWRITTEN AND A SUMMARY REPORT IS PRODUCED AT END OF RUN.
000250*ACCTNEW01 IS THE NEXT STEP OF THE SAME RUN AND PICKS UP THE
000260*ACCOUNT MASTER THIS STEP WRITES.
000270*
000280*THIS STEP DOES NOT SORT ITS OWN INPUT.  USRMAST AND ACTMSTI
000290*ARE EXPECTED TO ARRIVE FROM THE EXTRACT JOB ALREADY IN
000300*ASCENDING KEY ORDER - SEE THE SORT STEP AHEAD OF THIS ONE IN
000310*THE NIGHTLY JCL STREAM.  IF EITHER FILE ARRIVES OUT OF ORDER
000320*THE SEARCH ALL LOGIC BELOW WILL MISS ENTRIES THAT ARE
000330*ACTUALLY PRESENT, SINCE A BINARY SEARCH ASSUMES THE TABLE IS
000340*SORTED.
000350*****************************************************************
000360*CHANGE LOG
000370*----------------------------------------------------------------
000380*DATE       INIT  TKT#     DESCRIPTION
000390*---------- ----  -------  ---------------------------------------
000400*1990-03-01 RDM   AB-0100  ORIGINAL PROGRAM.
000410*1990-03-01 RDM   AB-0100  INITIAL VALIDATION CHAIN, 5 ERROR
000420*                          CODES, SUMMARY REPORT TOTALS.
000430*1990-06-11 RDM   AB-0142  FIXED SEARCH ALL ON THE ACCOUNT
000440*                          TABLE - TABLE WAS NOT YET MARKED
000450*                          ASCENDING KEY, BINARY SEARCH GAVE
000460*                          WRONG HITS ON OUT-OF-ORDER INPUT.
000470*1991-07-19 HNS   AB-0260  ADDED USER_ACCOUNT_UN_MATCH CHECK -
000480*                          PRIOR RELEASE ALLOWED CROSS-OWNER USE.
000490*1992-11-30 HNS   AB-0311  ADDED AMOUNT_EXCEED_BALANCE CHECK.
000500*1993-04-08 HNS   AB-0340  REVIEWED AFTER INTERNAL AUDIT FINDING -
000510*                          NO CODE CHANGE, ORDER ALREADY MATCHES
000520*                          THE AUDIT'S RECOMMENDED SEQUENCE.
000530*1994-08-30 CLK   AB-0430  INVALID-AMOUNT REQUESTS NOW WRITE A
000540*                          TRANSACTION RECORD INSTEAD OF BEING
000550*                          SILENTLY DROPPED FROM THE RUN.
000560*1996-02-14 CLK   AB-0468  ACCT TABLE EXPANDED TO 20000 ENTRIES,
000570*                          PRIOR LIMIT OF 8000 WAS BEING HIT.
000580*1997-06-20 CLK   AB-0490  USER TABLE EXPANDED TO 5000 ENTRIES TO
000590*                          MATCH THE GROWTH IN ACTIVE USER COUNT.
000600*1998-09-09 PTV   AB-Y2K3  Y2K REMEDIATION - REGISTERED-AT AND
000610*                          TXN-AT WERE ALREADY CCYY-MM-DD, NO
000620*                          WINDOWING LOGIC FOUND. RUN CLEAN.
000630*1999-01-22 PTV   AB-Y2K3  Y2K SIGN-OFF - NO FURTHER CHANGE.
000640*2001-05-03 DWC   AB-0775  REPLACED WALL-CLOCK TIMESTAMP CALL WITH
000650*                          RUN-TIMESTAMP PARAMETER FROM THE JCL -
000660*                          RERUNS NOW REPRODUCE IDENTICAL OUTPUT.
000670*2003-07-30 DWC   AB-0812  TRANSACTION ID IS NOW RUN-DATE PLUS
000680*                          SEQUENCE NUMBER, NOT A RANDOM ID.
000690*2003-07-30 DWC   AB-0812  RESTORED SHOP-STANDARD 77-LEVEL ENTRIES
000700*                          FOR STANDALONE COUNTERS/WORK FIELDS.
000710*2003-07-30 DWC   AB-0812  MOVED THE COPYBOOK FD's BACK TO ZERO
000720*                          SLACK, MATCHING THE EXTRACT JOB'S
000730*                          RECORD LENGTHS EXACTLY.
000740*2003-07-30 DWC   AB-0812  ADDED A FILE-STATUS CHECK ON THE
000750*                          RUNPARM READ - A BAD CARD USED TO
000760*                          RUN SILENTLY WITH A BLANK TIMESTAMP.
000770*****************************************************************
000780 ENVIRONMENT DIVISION.
000790 CONFIGURATION SECTION.
000800*IBM-4341 UNDER THE DATA CENTER'S PRODUCTION MVS IMAGE - SAME
000810*BOX THE WHOLE ACCTSYS NIGHTLY STREAM RUNS ON.
000820 SOURCE-COMPUTER. IBM-4341.
000830 OBJECT-COMPUTER. IBM-4341.
000840*C01 DRIVES THE CARRIAGE-CONTROL SKIP TO A NEW PAGE ON THE
000850*SUMMARY REPORT'S HEADING LINE - NOT USED ANYWHERE ELSE IN
000860*THIS PROGRAM SINCE THE REPORT IS A SINGLE PAGE PER RUN.
000870 SPECIAL-NAMES.
000880     C01 IS TOP-OF-FORM.
000890 INPUT-OUTPUT SECTION.
000900 FILE-CONTROL.
000910*ASSIGN-TO NAMES BELOW ARE THE JCL DD NAMES FOR THIS STEP,
000920*NOT PHYSICAL DATASET NAMES - THE USUAL SHOP CONVENTION OF
000930*LETTING THE JCL DECIDE WHICH GENERATION OF A GDG OR WHICH
000940*TEST/PROD DATASET A GIVEN DD POINTS AT.
000950*INPUT - ACCOUNT-USER MASTER, SORTED ASCENDING BY USER-ID.
000960     SELECT USRMAST-FILE ASSIGN TO USRMAST
000970         ORGANIZATION IS SEQUENTIAL
000980         FILE STATUS IS WS-USRMAST-STATUS.
000990*INPUT - ACCOUNT MASTER, SORTED ASCENDING BY ACCOUNT NUMBER.
001000*THIS IS THE "BEFORE" MASTER FOR THE STEP.
001010     SELECT ACTMSTI-FILE ASSIGN TO ACTMSTI
001020         ORGANIZATION IS SEQUENTIAL
001030         FILE STATUS IS WS-ACTMSTI-STATUS.
001040*INPUT - BALANCE-USE REQUESTS FOR TONIGHT'S RUN, ONE RECORD
001050*PER REQUESTED DEBIT, IN ARRIVAL ORDER.
001060     SELECT USEREQ-FILE ASSIGN TO USEREQ
001070         ORGANIZATION IS SEQUENTIAL
001080         FILE STATUS IS WS-USEREQ-STATUS.
001090*OUTPUT - ACCOUNT MASTER AS REWRITTEN BY THIS STEP.  THIS IS
001100*THE "AFTER" MASTER ACCTNEW01 PICKS UP.
001110     SELECT ACTMSTO-FILE ASSIGN TO ACTMSTO
001120         ORGANIZATION IS SEQUENTIAL
001130         FILE STATUS IS WS-ACTMSTO-STATUS.
001140*OUTPUT - ONE TRANSACTION RECORD PER USE REQUEST, SUCCESS OR
001150*FAILURE.
001160     SELECT TXNFILE-FILE ASSIGN TO TXNFILE
001170         ORGANIZATION IS SEQUENTIAL
001180         FILE STATUS IS WS-TXNFILE-STATUS.
001190*OUTPUT - PRINTED SUMMARY REPORT.  LINE SEQUENTIAL SO IT CAN
001200*BE VIEWED OR ROUTED WITHOUT A PRINT UTILITY.
001210     SELECT SUMRPT-FILE ASSIGN TO SUMRPT
001220         ORGANIZATION IS LINE SEQUENTIAL
001230         FILE STATUS IS WS-SUMRPT-STATUS.
001240*INPUT - ONE-RECORD RUN-PARAMETER CARD, CARRYING THE RUN
001250*TIMESTAMP FOR THE WHOLE NIGHTLY STREAM (TICKET AB-0775).
001260     SELECT RUNPARM-FILE ASSIGN TO RUNPARM
001270         ORGANIZATION IS SEQUENTIAL
001280         FILE STATUS IS WS-RUNPARM-STATUS.
001290 DATA DIVISION.
001300 FILE SECTION.
001310*****************************************************************
001320*RECORD LENGTH SUMMARY, FOR THE OPERATOR'S REFERENCE WHEN
001330*READING A DD STATEMENT OR A SPACE ABEND:
001340*  USRMAST-REC   30 BYTES     ACTMSTI-REC   72 BYTES
001350*  USEREQ-REC    33 BYTES     ACTMSTO-REC   72 BYTES
001360*  TXNFILE-REC  112 BYTES     SUMRPT-REC   132 BYTES
001370*  RUNPARM-REC   80 BYTES
001380*****************************************************************
001390*ACCOUNT-USER MASTER RECORD - SEE CPUSRMS FOR THE FIELD-LEVEL
001400*LAYOUT.  30 BYTES, NO SLACK - MATCHES THE EXTRACT JOB'S
001410*OUTPUT RECORD EXACTLY.
001420 FD  USRMAST-FILE
001430     LABEL RECORDS ARE STANDARD.
001440 01  USRMAST-REC.
001450     COPY CPUSRMS.
001460*ACCOUNT MASTER RECORD, READ SIDE - SEE CPACTMST.  72 BYTES,
001470*NO SLACK.
001480 FD  ACTMSTI-FILE
001490     LABEL RECORDS ARE STANDARD.
001500 01  ACTMSTI-REC.
001510     COPY CPACTMST.
001520*BALANCE-USE REQUEST RECORD - SEE CPUSEREQ.  33 BYTES, NO
001530*SLACK.
001540 FD  USEREQ-FILE
001550     LABEL RECORDS ARE STANDARD.
001560 01  USEREQ-REC.
001570     COPY CPUSEREQ.
001580*ACCOUNT MASTER RECORD, WRITE SIDE.  SAME LAYOUT AS
001590*ACTMSTI-REC BUT WITH THE ACTO- PREFIX SO THE TWO RECORDS
001600*CAN BE HELD IN WORKING-STORAGE TOGETHER IF EVER NEEDED.
001610 FD  ACTMSTO-FILE
001620     LABEL RECORDS ARE STANDARD.
001630 01  ACTMSTO-REC.
001640     COPY CPACTMST REPLACING ==ACTM-== BY ==ACTO-==.
001650*TRANSACTION RECORD - SEE CPTXNREC.  112 BYTES, NO SLACK.
001660 FD  TXNFILE-FILE
001670     LABEL RECORDS ARE STANDARD.
001680 01  TXNFILE-REC.
001690     COPY CPTXNREC.
001700*132-COLUMN PRINT RECORD.  THE ACTUAL HEADING/DETAIL/TOTALS
001710*LAYOUTS ARE CARRIED IN CPRPTLIN AND MOVED INTO THIS RECORD
001720*ON EVERY WRITE.
001730 FD  SUMRPT-FILE
001740     LABEL RECORDS ARE STANDARD.
001750 01  SUMRPT-REC                   PIC X(132).
001760*RUN-PARAMETER CARD.  ONE FIELD IN USE TODAY (THE RUN
001770*TIMESTAMP); THE REMAINDER OF THE CARD IS RESERVED FOR
001780*WHATEVER THE NEXT RUN-WIDE PARAMETER TURNS OUT TO BE.
001790 FD  RUNPARM-FILE
001800     LABEL RECORDS ARE STANDARD.
001810 01  RUNPARM-REC.
001820     05  RP-RUN-TIMESTAMP         PIC X(19).
001830     05  FILLER                   PIC X(61).
001840 WORKING-STORAGE SECTION.
001850*----------------------------------------------------------
001860*FILE STATUS AND END-OF-FILE SWITCHES.  EVERY SEQUENTIAL
001870*FILE IN THE STEP CARRIES ITS OWN TWO-BYTE STATUS PAIR
001880*(STATUS-1/STATUS-2) SO 0190-DISPLAY-FILE-ERROR CAN REPORT
001890*THE EXACT FAILING OPERATION RATHER THAN A GENERIC ABEND.
001900*----------------------------------------------------------
001910 01  WS-USRMAST-STATUS.
001920     05  WS-USRMAST-ST1           PIC X.
001930     05  WS-USRMAST-ST2           PIC X.
001940 01  WS-ACTMSTI-STATUS.
001950     05  WS-ACTMSTI-ST1           PIC X.
001960     05  WS-ACTMSTI-ST2           PIC X.
001970 01  WS-USEREQ-STATUS.
001980     05  WS-USEREQ-ST1            PIC X.
001990     05  WS-USEREQ-ST2            PIC X.
002000 01  WS-ACTMSTO-STATUS.
002010     05  WS-ACTMSTO-ST1           PIC X.
002020     05  WS-ACTMSTO-ST2           PIC X.
002030 01  WS-TXNFILE-STATUS.
002040     05  WS-TXNFILE-ST1           PIC X.
002050     05  WS-TXNFILE-ST2           PIC X.
002060 01  WS-SUMRPT-STATUS.
002070     05  WS-SUMRPT-ST1            PIC X.
002080     05  WS-SUMRPT-ST2            PIC X.
002090 01  WS-RUNPARM-STATUS.
002100     05  WS-RUNPARM-ST1           PIC X.
002110     05  WS-RUNPARM-ST2           PIC X.
002120*END-OF-FILE SWITCHES FOR THE THREE FILES THIS STEP READS
002130*TO COMPLETION.  ACTMSTO, TXNFILE, AND SUMRPT ARE OUTPUT
002140*ONLY AND NEED NO EOF SWITCH OF THEIR OWN.
002150 01  WS-EOF-SWITCHES.
002160     05  WS-USRMAST-EOF-SW        PIC X VALUE "N".
002170         88  WS-USRMAST-EOF           VALUE "Y".
002180     05  WS-ACTMSTI-EOF-SW        PIC X VALUE "N".
002190         88  WS-ACTMSTI-EOF           VALUE "Y".
002200     05  WS-USEREQ-EOF-SW         PIC X VALUE "N".
002210         88  WS-USEREQ-EOF            VALUE "Y".
002220*----------------------------------------------------------
002230*ERROR-MESSAGE AREA - BUILT UP AND DISPLAYED TO SYSOUT BY
002240*0190-DISPLAY-FILE-ERROR WHEN A FILE OPERATION FAILS.  THE
002250*ROUTINE TAG IDENTIFIES WHICH OPEN/READ/WRITE FAILED SO THE
002260*OPERATOR DOES NOT HAVE TO GUESS FROM THE ABEND CODE ALONE.
002270*----------------------------------------------------------
002280 01  WS-ERROR-MESSAGE.
002290     05  FILLER                   PIC X(13)
002300             VALUE "BALUSE01 ERR>".
002310*WS-ERR-ROUTINE IS SET JUST AHEAD OF EACH PERFORM OF 0190
002320*BELOW - "OPEN-xxxx", "READ-xxxx", OR "WRT-xxxx" - SO THE
002330*OPERATOR CAN TELL OPEN, READ, AND WRITE FAILURES APART ON
002340*SIGHT WITHOUT CROSS-REFERENCING A RETURN CODE TABLE.
002350     05  WS-ERR-ROUTINE           PIC X(10).
002360     05  FILLER                   PIC X(21)
002370             VALUE " FAILED, FILE-STATUS=".
002380     05  WS-ERR-FILE-STATUS       PIC X(02).
002390     05  FILLER                   PIC X(86) VALUE SPACES.
002400*----------------------------------------------------------
002410*RUN-TIMESTAMP PARAMETER, BROKEN OUT FOR THE REPORT HEADING
002420*AND FOR THE TRANSACTION-ID PREFIX (TICKET AB-0775/AB-0812).
002430*ONE READ OF RUNPARM-FILE AT THE TOP OF THE RUN SETS THIS
002440*FOR EVERY TRANSACTION AND REPORT LINE WRITTEN BELOW, SO A
002450*RERUN OF THE STEP WITH THE SAME PARAMETER CARD REPRODUCES
002460*IDENTICAL OUTPUT BYTE FOR BYTE.
002470*----------------------------------------------------------
002480 01  WS-RUN-TIMESTAMP             PIC X(19).
002490*REDEFINES THE 19-BYTE TIMESTAMP AS ITS CCYY-MM-DD-HH-MI-SS
002500*PIECES.  ONLY WS-RTS-YYYY/MM/DD ARE ACTUALLY REFERENCED
002510*BELOW (THE DATE-YMD BUILD IN 0200) - THE TIME-OF-DAY PARTS
002520*ARE CARRIED FOR SYMMETRY WITH THE PARAMETER CARD'S LAYOUT
002530*AND FOR ANY FUTURE TICKET THAT NEEDS THEM.
002540 01  WS-RUN-TS-PARTS REDEFINES WS-RUN-TIMESTAMP.
002550     05  WS-RTS-YYYY              PIC X(04).
002560     05  FILLER                   PIC X(01).
002570     05  WS-RTS-MM                PIC X(02).
002580     05  FILLER                   PIC X(01).
002590     05  WS-RTS-DD                PIC X(02).
002600     05  FILLER                   PIC X(01).
002610     05  WS-RTS-HH                PIC X(02).
002620     05  FILLER                   PIC X(01).
002630     05  WS-RTS-MI                PIC X(02).
002640     05  FILLER                   PIC X(01).
002650     05  WS-RTS-SS                PIC X(02).
002660*DATE-ONLY PORTION OF THE RUN TIMESTAMP, USED AS THE FIRST
002670*8 BYTES OF EVERY TRANSACTION ID (TICKET AB-0812).
002680 77  WS-RUN-DATE-YMD              PIC X(08).
002690*WITHIN-RUN SEQUENCE NUMBER FOR TRANSACTION IDS.  RESET TO
002700*ZERO AT PROGRAM LOAD, NEVER RESET DURING THE RUN, SO EVERY
002710*TRANSACTION RECORD IN THE FILE HAS A UNIQUE ID.
002720 77  WS-TXN-SEQ                   PIC S9(9) COMP-5 VALUE ZERO.
002730 77  WS-TXN-SEQ-DISP              PIC 9(09).
002740 77  TXN-ID-WORK                  PIC X(20).
002750*----------------------------------------------------------
002760*RUN COUNTERS - ALL COMP-5 PER SHOP STANDARD FOR BINARY
002770*COUNTER FIELDS.  PRINTED BY 0900-PRODUCE-REPORT AT END OF
002780*RUN SO OPERATIONS CAN RECONCILE THE STEP AGAINST THE INPUT
002790*REQUEST COUNT WITHOUT OPENING THE TRANSACTION FILE.
002800*----------------------------------------------------------
002810 77  WS-REQUEST-COUNT             PIC S9(9) COMP-5 VALUE ZERO.
002820 77  WS-SUCCESS-COUNT             PIC S9(9) COMP-5 VALUE ZERO.
002830 77  WS-FAILURE-COUNT             PIC S9(9) COMP-5 VALUE ZERO.
002840 77  WS-INVALID-AMT-COUNT         PIC S9(9) COMP-5 VALUE ZERO.
002850 77  WS-TOTAL-AMOUNT-USED         PIC S9(15) VALUE ZERO.
002860*----------------------------------------------------------
002870*VALIDATION-CHAIN WORK FIELDS.  WS-FAIL-CODE IS RESET TO
002880*SPACES AT THE TOP OF EACH REQUEST AND IS THE SWITCH THE
002890*WHOLE CHAIN IN 0500-VALIDATE-REQUEST TESTS - SPACES MEANS
002900*EVERY RULE SO FAR HAS PASSED.
002910*----------------------------------------------------------
002920 77  WS-FAIL-CODE                 PIC X(30) VALUE SPACES.
002930 77  WS-FAIL-BALANCE              PIC S9(13) VALUE ZERO.
002940*EDIT PICTURE FOR THE BALANCE COLUMN ON THE SUMMARY REPORT -
002950*LEADING MINUS FLOATS NEXT TO THE FIRST SIGNIFICANT DIGIT,
002960*MATCHING THE REST OF THE REPORT'S DOLLAR COLUMNS.
002970 77  WS-BALANCE-DISPLAY            PIC -(12)9.
002980*----------------------------------------------------------
002990*USER-MASTER TABLE - LOADED ASCENDING BY USER-ID AND
003000*SEARCHED BY SEARCH ALL (BINARY SEARCH) AGAINST THE
003010*USE-REQUEST'S USER-ID.  5000-ENTRY CEILING SET BY TICKET
003020*AB-0490 TO COVER PROJECTED ACTIVE-USER GROWTH.
003030*----------------------------------------------------------
003040 01  WS-USER-TABLE-AREA.
003050*WS-USER-TAB-COUNT DRIVES THE OCCURS DEPENDING ON CLAUSE
003060*BELOW AND IS THE ONLY PLACE THE RUNTIME ROW COUNT LIVES -
003070*IT IS NEVER RESET ONCE 0210 FINISHES LOADING.
003080     05  WS-USER-TAB-COUNT        PIC S9(9) COMP-5 VALUE ZERO.
003090     05  FILLER                   PIC X(04) VALUE SPACES.
003100     05  WS-USER-ENTRY
003110             OCCURS 1 TO 5000 TIMES
003120             DEPENDING ON WS-USER-TAB-COUNT
003130             ASCENDING KEY IS WST-USER-ID
003140             INDEXED BY WS-USER-IDX.
003150         COPY CPUSRMS REPLACING ==USM-== BY ==WST-==.
003160*----------------------------------------------------------
003170*ACCOUNT-MASTER TABLE - LOADED ASCENDING BY ACCOUNT NUMBER.
003180*UPDATED IN PLACE ON A SUCCESSFUL DEBIT, REWRITTEN IN FULL
003190*AT END OF RUN.  20000-ENTRY CEILING SET BY TICKET AB-0468
003200*AFTER THE ORIGINAL 8000-ROW LIMIT WAS HIT IN PRODUCTION.
003210*----------------------------------------------------------
003220 01  WS-ACCOUNT-TABLE-AREA.
003230*SAME ROLE AS WS-USER-TAB-COUNT ABOVE, FOR THE ACCOUNT
003240*TABLE - ALSO DOUBLES AS THE UPPER BOUND FOR 0800's
003250*VARYING LOOP WHEN THE MASTER IS REWRITTEN.
003260     05  WS-ACCT-TAB-COUNT        PIC S9(9) COMP-5 VALUE ZERO.
003270     05  FILLER                   PIC X(04) VALUE SPACES.
003280     05  WS-ACCOUNT-ENTRY
003290             OCCURS 1 TO 20000 TIMES
003300             DEPENDING ON WS-ACCT-TAB-COUNT
003310             ASCENDING KEY IS WSA-ACCOUNT-NUMBER
003320             INDEXED BY WS-ACCT-IDX.
003330         COPY CPACTMST REPLACING ==ACTM-== BY ==WSA-==.
003340*----------------------------------------------------------
003350*ERROR-CODE CATALOGUE AND REPORT PRINT LINE.  BOTH ARE
003360*SHARED, UNCHANGED, WITH ACCTNEW01 SO THE TWO STEPS OF THE
003370*NIGHTLY RUN PRODUCE ONE CONSISTENT SUMMARY REPORT.
003380*----------------------------------------------------------
003390 COPY CPERRTAB.
003400 COPY CPRPTLIN.
003410*****************************************************************
003420*PARAGRAPH NUMBERING FOLLOWS THE SHOP'S USUAL PATTERN FOR
003430*THIS KIND OF STEP - 0000 IS THE MAIN CONTROL PARAGRAPH,
003440*01xx IS SETUP AND TEARDOWN (OPEN/CLOSE/ERROR-DISPLAY), 02xx
003450*IS ONE-TIME INITIALIZATION, 03xx IS THE MAIN READ LOOP, 05xx
003460*IS VALIDATION, 06xx AND 07xx ARE THE SUCCESS AND FAILURE
003470*OUTCOMES OF THAT VALIDATION, 08xx IS THE MASTER REWRITE, AND
003480*09xx IS THE REPORT.  A GAP IN THE NUMBERING (0400, 0420,
003490*0430...) IS LEFT DELIBERATELY SO A LATER TICKET CAN INSERT
003500*A NEW STEP WITHOUT RENUMBERING EVERYTHING AFTER IT.
003510*****************************************************************
003520 PROCEDURE DIVISION.
003530*----------------------------------------------------------
003540*0000-MAIN-CONTROL - TOP OF PROGRAM, ONE STEP OF THE DAILY
003550*BALANCE-USE RUN.  ACCTNEW01 IS THE NEXT STEP AND DEPENDS ON
003560*THE ACCOUNT MASTER THIS STEP WRITES AT 0800, SO THIS STEP
003570*MUST COMPLETE CLEAN BEFORE ACCTNEW01 IS SCHEDULED.
003580*----------------------------------------------------------
003590 0000-MAIN-CONTROL.
003600     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
003610*READS RUNPARM, LOADS BOTH MASTER TABLES, PRINTS THE REPORT
003620*HEADING.
003630     PERFORM 0200-INITIALIZE-RUN THRU 0200-EXIT.
003640*ONE PASS OF THE MAIN LOOP PER USE REQUEST ON THE FILE.
003650     PERFORM 0300-PROCESS-REQUESTS THRU 0300-EXIT
003660         UNTIL WS-USEREQ-EOF.
003670*ACCOUNT MASTER IS REWRITTEN IN FULL ONLY AFTER EVERY
003680*REQUEST HAS BEEN PROCESSED - NOT INCREMENTALLY AS EACH
003690*DEBIT IS APPLIED.
003700     PERFORM 0800-WRITE-MASTER-OUT THRU 0800-EXIT.
003710     PERFORM 0900-PRODUCE-REPORT THRU 0900-EXIT.
003720     PERFORM 0950-CLOSE-FILES THRU 0950-EXIT.
003730     STOP RUN.
003740*----------------------------------------------------------
003750*0100 - OPEN ALL FILES FOR THE STEP, CHECK EACH STATUS.  ANY
003760*NON-ZERO STATUS ON OPEN IS TREATED AS FATAL - THERE IS NO
003770*PARTIAL-RUN RECOVERY FOR A MISSING OR UNAVAILABLE FILE.
003780*----------------------------------------------------------
003790 0100-OPEN-FILES.
003800*RUNPARM OPENS FIRST - 0200 NEEDS THE RUN TIMESTAMP BEFORE
003810*ANY OTHER FILE ACTIVITY IS MEANINGFUL TO LOG.
003820     OPEN INPUT  RUNPARM-FILE.
003830     IF WS-RUNPARM-ST1 NOT = "0"
003840         MOVE "OPEN-RNPM" TO WS-ERR-ROUTINE
003850         MOVE WS-RUNPARM-STATUS TO WS-ERR-FILE-STATUS
003860         PERFORM 0190-DISPLAY-FILE-ERROR THRU 0190-EXIT
003870     END-IF.
003880*ACCOUNT-USER MASTER - INPUT TO 0210's TABLE LOAD.
003890     OPEN INPUT  USRMAST-FILE.
003900     IF WS-USRMAST-ST1 NOT = "0"
003910         MOVE "OPEN-USRM" TO WS-ERR-ROUTINE
003920         MOVE WS-USRMAST-STATUS TO WS-ERR-FILE-STATUS
003930         PERFORM 0190-DISPLAY-FILE-ERROR THRU 0190-EXIT
003940     END-IF.
003950*ACCOUNT MASTER, READ SIDE - INPUT TO 0220's TABLE LOAD.
003960     OPEN INPUT  ACTMSTI-FILE.
003970     IF WS-ACTMSTI-ST1 NOT = "0"
003980         MOVE "OPEN-ACTI" TO WS-ERR-ROUTINE
003990         MOVE WS-ACTMSTI-STATUS TO WS-ERR-FILE-STATUS
004000         PERFORM 0190-DISPLAY-FILE-ERROR THRU 0190-EXIT
004010     END-IF.
004020*BALANCE-USE REQUESTS - DRIVES THE MAIN LOOP AT 0300.
004030     OPEN INPUT  USEREQ-FILE.
004040     IF WS-USEREQ-ST1 NOT = "0"
004050         MOVE "OPEN-USRQ" TO WS-ERR-ROUTINE
004060         MOVE WS-USEREQ-STATUS TO WS-ERR-FILE-STATUS
004070         PERFORM 0190-DISPLAY-FILE-ERROR THRU 0190-EXIT
004080     END-IF.
004090*ACCOUNT MASTER, WRITE SIDE - THE STEP'S ONE UPDATE FILE.
004100     OPEN OUTPUT ACTMSTO-FILE.
004110     IF WS-ACTMSTO-ST1 NOT = "0"
004120         MOVE "OPEN-ACTO" TO WS-ERR-ROUTINE
004130         MOVE WS-ACTMSTO-STATUS TO WS-ERR-FILE-STATUS
004140         PERFORM 0190-DISPLAY-FILE-ERROR THRU 0190-EXIT
004150     END-IF.
004160*TRANSACTION FILE - ONE RECORD WRITTEN PER USE REQUEST.
004170     OPEN OUTPUT TXNFILE-FILE.
004180     IF WS-TXNFILE-ST1 NOT = "0"
004190         MOVE "OPEN-TXNF" TO WS-ERR-ROUTINE
004200         MOVE WS-TXNFILE-STATUS TO WS-ERR-FILE-STATUS
004210         PERFORM 0190-DISPLAY-FILE-ERROR THRU 0190-EXIT
004220     END-IF.
004230*SUMMARY REPORT - OPENED OUTPUT HERE, SINCE THIS STEP
004240*WRITES THE HEADING; ACCTNEW01 OPENS THE SAME FILE EXTEND.
004250     OPEN OUTPUT SUMRPT-FILE.
004260     IF WS-SUMRPT-ST1 NOT = "0"
004270         MOVE "OPEN-RPT " TO WS-ERR-ROUTINE
004280         MOVE WS-SUMRPT-STATUS TO WS-ERR-FILE-STATUS
004290         PERFORM 0190-DISPLAY-FILE-ERROR THRU 0190-EXIT
004300     END-IF.
004310 0100-EXIT.
004320     EXIT.
004330*----------------------------------------------------------
004340*0190 - DISPLAY THE FAILING ROUTINE AND FILE STATUS TO
004350*SYSOUT AND ABEND THE STEP.  THIS IS THE ONLY ABEND EXIT
004360*IN THE PROGRAM - EVERY FILE-STATUS CHECK ABOVE AND BELOW
004370*FALLS THROUGH HERE ON FAILURE, SO THE RETURN-CODE AND
004380*MESSAGE FORMAT ARE THE SAME NO MATTER WHICH OPERATION
004390*FAILED.
004400*----------------------------------------------------------
004410 0190-DISPLAY-FILE-ERROR.
004420     DISPLAY WS-ERROR-MESSAGE.
004430     MOVE 16 TO RETURN-CODE.
004440     STOP RUN.
004450 0190-EXIT.
004460     EXIT.
004470*----------------------------------------------------------
004480*0200 - READ THE RUN-PARAMETER RECORD, LOAD THE ERROR-CODE
004490*CATALOGUE AND BOTH MASTER FILES, AND PRINT THE REPORT
004500*HEADING.  MUST RUN BEFORE 0300 SINCE THE VALIDATION CHAIN
004510*DEPENDS ON BOTH TABLES BEING FULLY LOADED.
004520*----------------------------------------------------------
004530 0200-INITIALIZE-RUN.
004540     READ RUNPARM-FILE.
004550     IF WS-RUNPARM-ST1 NOT = "0"
004560         MOVE "READ-RNPM" TO WS-ERR-ROUTINE
004570         MOVE WS-RUNPARM-STATUS TO WS-ERR-FILE-STATUS
004580         PERFORM 0190-DISPLAY-FILE-ERROR THRU 0190-EXIT
004590     END-IF.
004600     MOVE RP-RUN-TIMESTAMP TO WS-RUN-TIMESTAMP.
004610     CLOSE RUNPARM-FILE.
004620*BREAK THE TIMESTAMP DOWN TO AN 8-BYTE YYYYMMDD WORK FIELD
004630*FOR THE TRANSACTION-ID PREFIX BUILT IN 0610.
004640     STRING WS-RTS-YYYY DELIMITED BY SIZE
004650            WS-RTS-MM   DELIMITED BY SIZE
004660            WS-RTS-DD   DELIMITED BY SIZE
004670         INTO WS-RUN-DATE-YMD.
004680*CPERRINI ZEROES ALL SEVEN CATALOGUE COUNTERS AND LOADS
004690*THE FIXED CODE/DESCRIPTION PAIRS - MUST RUN BEFORE 0300
004700*EVER CALLS 0710-BUMP-ERROR-COUNTER.
004710     COPY CPERRINI.
004720     PERFORM 0210-LOAD-USER-MASTER THRU 0210-EXIT.
004730     PERFORM 0220-LOAD-ACCOUNT-MASTER THRU 0220-EXIT.
004740*REPORT HEADING CARRIES THE RUN DATE ONLY, NOT THE TIME -
004750*RH-RUN-DATE IS A 10-BYTE FIELD, WS-RUN-TIMESTAMP's FIRST
004760*TEN BYTES.
004770     MOVE WS-RUN-TIMESTAMP(1:10) TO RH-RUN-DATE.
004780     WRITE SUMRPT-REC FROM RPT-HEADING-LINE.
004790     WRITE SUMRPT-REC FROM RPT-COLUMN-LINE.
004800 0200-EXIT.
004810     EXIT.
004820*----------------------------------------------------------
004830*0210 - LOAD THE ACCOUNT-USER MASTER, ALREADY SORTED
004840*ASCENDING BY USER-ID, INTO WS-USER-TABLE-AREA.
004850*----------------------------------------------------------
004860 0210-LOAD-USER-MASTER.
004870*LOOPS TO EOF - THE WHOLE FILE IS SMALL ENOUGH TO HOLD IN
004880*WORKING-STORAGE, SO THERE IS NO PARTIAL-LOAD CASE.
004890     PERFORM 0211-READ-ONE-USER-MASTER THRU 0211-EXIT
004900         UNTIL WS-USRMAST-EOF.
004910 0210-EXIT.
004920     EXIT.
004930*ONE TABLE ROW PER USER-MASTER RECORD.  NO FILE-STATUS CHECK
004940*BEYOND AT END IS NEEDED HERE - A READ ERROR ON A SEQUENTIAL
004950*FILE OTHER THAN NORMAL EOF WOULD SHOW UP AS A NON-"0"/"10"
004960*STATUS AND IS NOT EXPECTED ON THIS WELL-FORMED EXTRACT FILE.
004970 0211-READ-ONE-USER-MASTER.
004980     READ USRMAST-FILE
004990         AT END MOVE "Y" TO WS-USRMAST-EOF-SW
005000         NOT AT END
005010             ADD 1 TO WS-USER-TAB-COUNT
005020             MOVE USM-USER-ID TO
005030                 WST-USER-ID (WS-USER-TAB-COUNT)
005040             MOVE USM-USER-NAME TO
005050                 WST-USER-NAME (WS-USER-TAB-COUNT)
005060     END-READ.
005070 0211-EXIT.
005080     EXIT.
005090*----------------------------------------------------------
005100*0220 - LOAD THE ACCOUNT MASTER, ALREADY SORTED ASCENDING
005110*BY ACCOUNT NUMBER, INTO WS-ACCOUNT-TABLE-AREA.
005120*----------------------------------------------------------
005130 0220-LOAD-ACCOUNT-MASTER.
005140*SAME SHAPE AS 0210 ABOVE - LOOPS TO EOF, NO PARTIAL LOAD.
005150     PERFORM 0221-READ-ONE-ACCT-MASTER THRU 0221-EXIT
005160         UNTIL WS-ACTMSTI-EOF.
005170 0220-EXIT.
005180     EXIT.
005190*ONE TABLE ROW PER ACCOUNT-MASTER RECORD.  ALL SIX FIELDS
005200*ARE COPIED INTO THE TABLE ROW SINCE THE WHOLE RECORD IS
005210*CANDIDATE FOR REWRITE AT 0800 REGARDLESS OF WHETHER THIS
005220*RUN TOUCHES THE ACCOUNT'S BALANCE.
005230 0221-READ-ONE-ACCT-MASTER.
005240     READ ACTMSTI-FILE
005250         AT END MOVE "Y" TO WS-ACTMSTI-EOF-SW
005260         NOT AT END
005270             ADD 1 TO WS-ACCT-TAB-COUNT
005280             MOVE ACTM-ACCOUNT-NUMBER TO
005290                 WSA-ACCOUNT-NUMBER (WS-ACCT-TAB-COUNT)
005300             MOVE ACTM-OWNER-USER-ID TO
005310                 WSA-OWNER-USER-ID (WS-ACCT-TAB-COUNT)
005320             MOVE ACTM-ACCOUNT-STATUS TO
005330                 WSA-ACCOUNT-STATUS (WS-ACCT-TAB-COUNT)
005340             MOVE ACTM-BALANCE TO
005350                 WSA-BALANCE (WS-ACCT-TAB-COUNT)
005360             MOVE ACTM-REGISTERED-AT TO
005370                 WSA-REGISTERED-AT (WS-ACCT-TAB-COUNT)
005380             MOVE ACTM-UNREGISTERED-AT TO
005390                 WSA-UNREGISTERED-AT (WS-ACCT-TAB-COUNT)
005400     END-READ.
005410 0221-EXIT.
005420     EXIT.
005430*----------------------------------------------------------
005440*0300 - MAIN LOOP.  ONE BALANCE-USE REQUEST IN, ONE
005450*TRANSACTION RECORD OUT, EVERY TIME - THERE IS NO PATH
005460*THROUGH THIS PARAGRAPH THAT SKIPS WRITING A TRANSACTION,
005470*SO THE TRANSACTION FILE'S RECORD COUNT ALWAYS TIES TO
005480*WS-REQUEST-COUNT AT END OF RUN.
005490*----------------------------------------------------------
005500 0300-PROCESS-REQUESTS.
005510     PERFORM 0310-READ-USE-REQUEST THRU 0310-EXIT.
005520     IF NOT WS-USEREQ-EOF
005530         ADD 1 TO WS-REQUEST-COUNT
005540         MOVE SPACES TO WS-FAIL-CODE
005550         MOVE ZERO TO WS-FAIL-BALANCE
005560         PERFORM 0500-VALIDATE-REQUEST THRU 0500-EXIT
005570         IF WS-FAIL-CODE = SPACES
005580             PERFORM 0600-APPLY-DEBIT THRU 0600-EXIT
005590         ELSE
005600             PERFORM 0700-RECORD-FAILED-TXN THRU 0700-EXIT
005610         END-IF
005620     END-IF.
005630 0300-EXIT.
005640     EXIT.
005650*STRAIGHT SEQUENTIAL READ - THE REQUEST FILE CARRIES NO
005660*KEY AND IS PROCESSED IN ARRIVAL ORDER.
005670 0310-READ-USE-REQUEST.
005680     READ USEREQ-FILE
005690         AT END MOVE "Y" TO WS-USEREQ-EOF-SW.
005700 0310-EXIT.
005710     EXIT.
005720*----------------------------------------------------------
005730*0500 - RUN THE VALIDATION CHAIN IN THE ORDER REQUIRED BY
005740*THE BUSINESS RULES.  THE CHAIN STOPS AT THE FIRST
005750*VALIDATION THAT SETS WS-FAIL-CODE - EACH PARAGRAPH BELOW
005760*IS ONLY ENTERED WHILE WS-FAIL-CODE IS STILL SPACES, SO A
005770*REQUEST NEVER FAILS TWO RULES AT ONCE AND THE REPORTED
005780*ERROR CODE IS ALWAYS THE FIRST ONE HIT.
005790*----------------------------------------------------------
005800 0500-VALIDATE-REQUEST.
005810*RULE 1 ALWAYS RUNS - WITHOUT A MATCHED USER THERE IS NO
005820*OWNER TO CHECK FOR ANY LATER RULE.
005830     PERFORM 0510-CHECK-USER-FOUND THRU 0510-EXIT.
005840     IF WS-FAIL-CODE = SPACES
005850         PERFORM 0520-CHECK-ACCOUNT-FOUND THRU 0520-EXIT
005860     END-IF.
005870*ONCE THE ACCOUNT ROW IS FOUND, CONFIRM IT BELONGS TO THE
005880*REQUESTING USER BEFORE TESTING ANYTHING ABOUT ITS BALANCE.
005890     IF WS-FAIL-CODE = SPACES
005900         PERFORM 0530-CHECK-OWNER-MATCH THRU 0530-EXIT
005910     END-IF.
005920     IF WS-FAIL-CODE = SPACES
005930         PERFORM 0540-CHECK-ACCOUNT-IN-USE THRU 0540-EXIT
005940     END-IF.
005950*BALANCE-SUFFICIENCY AND AMOUNT-SANITY ARE CHECKED LAST,
005960*SINCE THEY ARE MEANINGLESS UNTIL THE ACCOUNT AND OWNER
005970*CHECKS ABOVE HAVE ALREADY PASSED.
005980     IF WS-FAIL-CODE = SPACES
005990         PERFORM 0550-CHECK-AMOUNT-EXCEED THRU 0550-EXIT
006000     END-IF.
006010     IF WS-FAIL-CODE = SPACES
006020         PERFORM 0560-CHECK-AMOUNT-POSITIVE THRU 0560-EXIT
006030     END-IF.
006040 0500-EXIT.
006050     EXIT.
006060*RULE 1 - ADDED AB-0100.  NO ENTRY IN WS-USER-TABLE-AREA FOR
006070*THE REQUEST'S USER-ID MEANS THE REQUEST CANNOT BE TIED TO
006080*ANY KNOWN ACCOUNT-USER AND IS REJECTED OUTRIGHT.
006090 0510-CHECK-USER-FOUND.
006100     SET WS-USER-IDX TO 1.
006110     SEARCH ALL WS-USER-ENTRY
006120         AT END
006130             MOVE "USER_NOT_FOUND" TO WS-FAIL-CODE
006140         WHEN WST-USER-ID (WS-USER-IDX) = USQ-USER-ID
006150             CONTINUE
006160     END-SEARCH.
006170 0510-EXIT.
006180     EXIT.
006190*RULE 2 - ADDED AB-0100.  SETS WS-ACCT-IDX ON A HIT, WHICH
006200*EVERY LATER RULE IN THE CHAIN AND 0600/0700 BELOW DEPEND ON
006210*TO ADDRESS THE RIGHT TABLE ROW.
006220 0520-CHECK-ACCOUNT-FOUND.
006230     SET WS-ACCT-IDX TO 1.
006240     SEARCH ALL WS-ACCOUNT-ENTRY
006250         AT END
006260             MOVE "ACCOUNT_NOT_FOUND" TO WS-FAIL-CODE
006270         WHEN WSA-ACCOUNT-NUMBER (WS-ACCT-IDX) =
006280                 USQ-ACCOUNT-NO
006290             CONTINUE
006300     END-SEARCH.
006310 0520-EXIT.
006320     EXIT.
006330*RULE 3 - ADDED AB-0260, CROSS-OWNER USE FOUND IN AUDIT.
006340*A USER-ID AND ACCOUNT-NUMBER CAN BOTH BE VALID INDIVIDUALLY
006350*AND STILL NOT BELONG TO EACH OTHER - THIS RULE CATCHES THAT
006360*MISMATCH.
006370 0530-CHECK-OWNER-MATCH.
006380     IF WSA-OWNER-USER-ID (WS-ACCT-IDX) NOT = USQ-USER-ID
006390         MOVE "USER_ACCOUNT_UN_MATCH" TO WS-FAIL-CODE
006400     END-IF.
006410 0530-EXIT.
006420     EXIT.
006430*RULE 4 - ADDED AB-0100.  AN UNREGISTERED ACCOUNT HAS BEEN
006440*CLOSED AND MUST NOT ACCEPT FURTHER BALANCE USE EVEN IF THE
006450*OWNER AND BALANCE CHECKS WOULD OTHERWISE PASS.
006460 0540-CHECK-ACCOUNT-IN-USE.
006470     IF NOT WSA-STATUS-IN-USE (WS-ACCT-IDX)
006480         MOVE "ACCOUNT_ALREADY_UNREGISTERED" TO
006490             WS-FAIL-CODE
006500     END-IF.
006510 0540-EXIT.
006520     EXIT.
006530*RULE 5 - ADDED AB-0311.  THE LAST BUSINESS-DECLINE RULE IN
006540*THE CHAIN - EVERYTHING ABOVE THIS POINT IS ABOUT WHETHER
006550*THE REQUEST IS EVEN ELIGIBLE, THIS ONE IS ABOUT WHETHER THE
006560*ACCOUNT HAS ENOUGH MONEY.
006570 0550-CHECK-AMOUNT-EXCEED.
006580     IF USQ-AMOUNT > WSA-BALANCE (WS-ACCT-IDX)
006590         MOVE "AMOUNT_EXCEED_BALANCE" TO WS-FAIL-CODE
006600     END-IF.
006610 0550-EXIT.
006620     EXIT.
006630*RULE 6 - ADDED AB-0430.  NO CATALOGUE CODE FOR THIS ONE -
006640*IT IS A MALFORMED-REQUEST REJECT, NOT A BUSINESS DECLINE,
006650*SO IT GETS ITS OWN COUNTER IN 0710 RATHER THAN A ROW IN
006660*CPERRTAB.
006670 0560-CHECK-AMOUNT-POSITIVE.
006680     IF USQ-AMOUNT = ZERO
006690         MOVE "INVALID_AMOUNT" TO WS-FAIL-CODE
006700     END-IF.
006710 0560-EXIT.
006720     EXIT.
006730*----------------------------------------------------------
006740*0600 - SUCCESSFUL REQUEST.  DEBIT THE TABLE ENTRY, WRITE
006750*THE TRANSACTION RECORD AND THE REPORT DETAIL LINE.  THE
006760*TABLE ROW IS UPDATED HERE, NOT THE FILE - THE ACCOUNT
006770*MASTER FILE ITSELF IS ONLY TOUCHED ONCE, IN FULL, AT 0800.
006780*----------------------------------------------------------
006790 0600-APPLY-DEBIT.
006800*THE DEBIT ITSELF - APPLIED TO THE TABLE ROW ONLY, NOT YET
006810*WRITTEN TO ACTMSTO-FILE.  SEE 0800 FOR THE ACTUAL REWRITE.
006820     SUBTRACT USQ-AMOUNT FROM WSA-BALANCE (WS-ACCT-IDX).
006830     ADD USQ-AMOUNT TO WS-TOTAL-AMOUNT-USED.
006840     ADD 1 TO WS-SUCCESS-COUNT.
006850     PERFORM 0610-BUILD-TXN-ID THRU 0610-EXIT.
006860*BUILD AND WRITE THE SUCCESS TRANSACTION RECORD - THE
006870*BALANCE SNAPSHOT IS TAKEN AFTER THE DEBIT ABOVE, NOT
006880*BEFORE, SO A READER OF THE TRANSACTION FILE SEES THE
006890*ACCOUNT'S BALANCE AS OF IMMEDIATELY AFTER THIS USE.
006900     MOVE TXN-ID-WORK TO TXN-ID.
006910     MOVE USQ-ACCOUNT-NO TO TXN-ACCOUNT-NUMBER.
006920     SET TXN-TYPE-USE TO TRUE.
006930     SET TXN-RESULT-SUCCESS TO TRUE.
006940     MOVE USQ-AMOUNT TO TXN-AMOUNT.
006950     MOVE WSA-BALANCE (WS-ACCT-IDX) TO TXN-BALANCE-SNAP.
006960     MOVE SPACES TO TXN-ERROR-CODE.
006970     MOVE WS-RUN-TIMESTAMP TO TXN-AT.
006980     WRITE TXNFILE-REC.
006990*MATCHING DETAIL LINE FOR THE SUMMARY REPORT - SAME FACTS
007000*AS THE TRANSACTION RECORD, FORMATTED FOR THE PRINTED PAGE
007010*RATHER THAN FOR DOWNSTREAM PROCESSING.
007020     MOVE USQ-ACCOUNT-NO TO RD-ACCOUNT-NO.
007030     MOVE USQ-USER-ID TO RD-USER-ID.
007040     MOVE USQ-AMOUNT TO RD-AMOUNT.
007050     MOVE "S" TO RD-RESULT.
007060*EDITED BALANCE FOR THE REPORT COLUMN - THE RAW S9(13)
007070*FIELD IS NOT FIT TO PRINT DIRECTLY.
007080     MOVE WSA-BALANCE (WS-ACCT-IDX) TO WS-BALANCE-DISPLAY.
007090     MOVE WS-BALANCE-DISPLAY TO RD-CODE-OR-BALANCE.
007100     WRITE SUMRPT-REC FROM RPT-DETAIL-LINE.
007110 0600-EXIT.
007120     EXIT.
007130*TICKET AB-0812 - TXN-ID IS RUN-DATE (8) + 9-DIGIT SEQUENCE,
007140*NOT A RANDOM ID, SO A RERUN REPRODUCES THE SAME NUMBERS.
007150*SHARED BY BOTH 0600 (SUCCESS) AND 0700 (FAILURE) SO EVERY
007160*TRANSACTION RECORD, GOOD OR BAD, GETS AN ID FROM THE SAME
007170*SEQUENCE.
007180 0610-BUILD-TXN-ID.
007190*WS-TXN-SEQ IS NEVER RESET DURING THE RUN, SO THE NINE-
007200*DIGIT SEQUENCE PORTION IS UNIQUE WITHIN A SINGLE DAY'S
007210*RUN EVEN IF THE SAME ACCOUNT IS USED MULTIPLE TIMES.
007220     ADD 1 TO WS-TXN-SEQ.
007230     MOVE WS-TXN-SEQ TO WS-TXN-SEQ-DISP.
007240     STRING "BAL"            DELIMITED BY SIZE
007250            WS-RUN-DATE-YMD  DELIMITED BY SIZE
007260            WS-TXN-SEQ-DISP  DELIMITED BY SIZE
007270         INTO TXN-ID-WORK.
007280 0610-EXIT.
007290     EXIT.
007300*----------------------------------------------------------
007310*0700 - FAILED-TRANSACTION RECORDER.  THE ACCOUNT MAY OR
007320*MAY NOT HAVE BEEN FOUND, SO THE BALANCE SNAPSHOT DEFAULTS
007330*TO ZERO AND IS ONLY RESET WHEN THE ACCOUNT WAS LOCATED -
007340*A BALANCE OF ZERO ON A FAILED TXN RECORD THEREFORE MEANS
007350*EITHER "THE ACCOUNT HAD NO MONEY" OR "THE ACCOUNT WAS
007360*NEVER FOUND", AND THE TXN-ERROR-CODE IS WHAT DISTINGUISHES
007370*THE TWO CASES FOR A READER OF THE TRANSACTION FILE.
007380*----------------------------------------------------------
007390 0700-RECORD-FAILED-TXN.
007400     ADD 1 TO WS-FAILURE-COUNT.
007410*WS-ACCT-IDX IS ONLY MEANINGFUL IF RULE 2 FOUND THE
007420*ACCOUNT - IF THE USER OR ACCOUNT WAS NEVER FOUND, THE
007430*SNAPSHOT STAYS AT THE ZERO SET IN 0300 RATHER THAN
007440*READING A STALE OR UNRELATED TABLE ROW.
007450     IF WS-FAIL-CODE NOT = "ACCOUNT_NOT_FOUND"
007460      AND WS-FAIL-CODE NOT = "USER_NOT_FOUND"
007470         MOVE WSA-BALANCE (WS-ACCT-IDX) TO WS-FAIL-BALANCE
007480     END-IF.
007490     PERFORM 0610-BUILD-TXN-ID THRU 0610-EXIT.
007500*BUILD AND WRITE THE FAILURE TRANSACTION RECORD - TXN-
007510*ERROR-CODE CARRIES THE EXACT RULE THAT REJECTED THE
007520*REQUEST, FOR RECONCILIATION AGAINST THE REPORT TOTALS.
007530     MOVE TXN-ID-WORK TO TXN-ID.
007540     MOVE USQ-ACCOUNT-NO TO TXN-ACCOUNT-NUMBER.
007550     SET TXN-TYPE-USE TO TRUE.
007560     SET TXN-RESULT-FAILURE TO TRUE.
007570     MOVE USQ-AMOUNT TO TXN-AMOUNT.
007580     MOVE WS-FAIL-BALANCE TO TXN-BALANCE-SNAP.
007590     MOVE WS-FAIL-CODE TO TXN-ERROR-CODE.
007600     MOVE WS-RUN-TIMESTAMP TO TXN-AT.
007610     WRITE TXNFILE-REC.
007620     PERFORM 0710-BUMP-ERROR-COUNTER THRU 0710-EXIT.
007630*MATCHING DETAIL LINE FOR THE SUMMARY REPORT - THE FAIL
007640*CODE PRINTS IN THE SAME COLUMN 0600 USES FOR THE BALANCE,
007650*SO A SUCCESS LINE AND A FAILURE LINE LOOK THE SAME SHAPE.
007660     MOVE USQ-ACCOUNT-NO TO RD-ACCOUNT-NO.
007670     MOVE USQ-USER-ID TO RD-USER-ID.
007680     MOVE USQ-AMOUNT TO RD-AMOUNT.
007690     MOVE "F" TO RD-RESULT.
007700     MOVE WS-FAIL-CODE TO RD-CODE-OR-BALANCE.
007710     WRITE SUMRPT-REC FROM RPT-DETAIL-LINE.
007720 0700-EXIT.
007730     EXIT.
007740*0710 - BUMP THE MATCHING CATALOGUE COUNTER.  INVALID-
007750*AMOUNT IS NOT A CATALOGUE CODE (TICKET AB-0430) SO IT
007760*GETS ITS OWN COUNTER INSTEAD OF A TABLE SEARCH MISS.  A
007770*FAIL-CODE THAT MATCHES NO CATALOGUE ROW AND IS NOT
007780*INVALID_AMOUNT FALLS THROUGH THE SEARCH'S AT END WITH NO
007790*COUNTER BUMPED, WHICH SHOULD NEVER HAPPEN GIVEN THE FIXED
007800*SET OF CODES THE VALIDATION CHAIN CAN PRODUCE.
007810 0710-BUMP-ERROR-COUNTER.
007820     IF WS-FAIL-CODE = "INVALID_AMOUNT"
007830         ADD 1 TO WS-INVALID-AMT-COUNT
007840     ELSE
007850*CPERRTAB'S SEVEN ROWS ARE NOT KEY-SORTED, SO THIS IS A
007860*SERIAL SEARCH, NOT SEARCH ALL - SEVEN ROWS IS TOO FEW
007870*FOR A BINARY SEARCH TO BE WORTH THE MAINTENANCE COST OF
007880*KEEPING THE TABLE IN KEY ORDER.
007890         SET WS-ERR-IDX TO 1
007900         SEARCH WS-ERROR-ENTRY
007910             AT END
007920                 CONTINUE
007930             WHEN WS-ERR-CODE (WS-ERR-IDX) = WS-FAIL-CODE
007940                 ADD 1 TO WS-ERR-FAIL-COUNT (WS-ERR-IDX)
007950         END-SEARCH
007960     END-IF.
007970 0710-EXIT.
007980     EXIT.
007990*----------------------------------------------------------
008000*0800 - REWRITE THE WHOLE ACCOUNT MASTER, UPDATED BALANCES
008010*AND ALL, FOR ACCTNEW01 TO READ AS ITS OWN ACCOUNT MASTER
008020*IN.  EVERY ROW IN THE TABLE IS WRITTEN BACK, NOT JUST THE
008030*ROWS THIS RUN DEBITED, SO THE OUTPUT FILE IS A COMPLETE
008040*ACCOUNT MASTER AND NOT A PARTIAL UPDATE FEED.
008050*----------------------------------------------------------
008060 0800-WRITE-MASTER-OUT.
008070     PERFORM 0810-WRITE-ONE-MASTER-ROW THRU 0810-EXIT
008080         VARYING WS-ACCT-IDX FROM 1 BY 1
008090         UNTIL WS-ACCT-IDX > WS-ACCT-TAB-COUNT.
008100 0800-EXIT.
008110     EXIT.
008120*ONE WRITE PER TABLE ROW, IN TABLE ORDER - SINCE THE TABLE
008130*WAS LOADED ASCENDING BY ACCOUNT NUMBER AND NO ROW IS EVER
008140*RESEQUENCED, THE OUTPUT FILE COMES OUT IN THE SAME KEY
008150*ORDER AS THE INPUT.
008160 0810-WRITE-ONE-MASTER-ROW.
008170*ALL SIX FIELDS MOVE REGARDLESS OF WHETHER THIS ROW WAS
008180*TOUCHED BY 0600 THIS RUN - THERE IS NO "CHANGED" FLAG ON
008190*THE TABLE ROW, SO THE SIMPLEST CORRECT RULE IS TO REWRITE
008200*EVERY ROW IN FULL EVERY RUN.
008210     MOVE WSA-ACCOUNT-NUMBER (WS-ACCT-IDX) TO
008220         ACTO-ACCOUNT-NUMBER.
008230     MOVE WSA-OWNER-USER-ID (WS-ACCT-IDX) TO
008240         ACTO-OWNER-USER-ID.
008250     MOVE WSA-ACCOUNT-STATUS (WS-ACCT-IDX) TO
008260         ACTO-ACCOUNT-STATUS.
008270     MOVE WSA-BALANCE (WS-ACCT-IDX) TO ACTO-BALANCE.
008280     MOVE WSA-REGISTERED-AT (WS-ACCT-IDX) TO
008290         ACTO-REGISTERED-AT.
008300     MOVE WSA-UNREGISTERED-AT (WS-ACCT-IDX) TO
008310         ACTO-UNREGISTERED-AT.
008320     WRITE ACTMSTO-REC.
008330     IF WS-ACTMSTO-ST1 NOT = "0"
008340         MOVE "WRT-ACTO " TO WS-ERR-ROUTINE
008350         MOVE WS-ACTMSTO-STATUS TO WS-ERR-FILE-STATUS
008360         PERFORM 0190-DISPLAY-FILE-ERROR THRU 0190-EXIT
008370     END-IF.
008380 0810-EXIT.
008390     EXIT.
008400*----------------------------------------------------------
008410*0900 - TOTALS SECTION OF THE SUMMARY REPORT.  PRINTED
008420*AFTER THE LAST DETAIL LINE AND BEFORE THE FILES ARE CLOSED,
008430*SO THE TOTALS REFLECT EVERY REQUEST PROCESSED THIS RUN.
008440*----------------------------------------------------------
008450 0900-PRODUCE-REPORT.
008460*RUN-WIDE TOTALS FIRST - REQUEST COUNT SHOULD RECONCILE TO
008470*SUCCESS COUNT PLUS FAILURE COUNT, GIVING OPERATIONS A
008480*QUICK CROSS-CHECK WITHOUT PULLING THE TRANSACTION FILE.
008490     MOVE "TOTAL REQUESTS PROCESSED" TO RT-LABEL.
008500     MOVE WS-REQUEST-COUNT TO RT-VALUE.
008510     WRITE SUMRPT-REC FROM RPT-TOTALS-LINE.
008520     MOVE "SUCCESSFUL REQUESTS" TO RT-LABEL.
008530     MOVE WS-SUCCESS-COUNT TO RT-VALUE.
008540     WRITE SUMRPT-REC FROM RPT-TOTALS-LINE.
008550     MOVE "FAILED REQUESTS" TO RT-LABEL.
008560     MOVE WS-FAILURE-COUNT TO RT-VALUE.
008570     WRITE SUMRPT-REC FROM RPT-TOTALS-LINE.
008580*DOLLAR TOTAL MOVED THROUGH AS IS - RT-VALUE IS WIDE ENOUGH
008590*TO CARRY WS-TOTAL-AMOUNT-USED WITHOUT TRUNCATION.
008600     MOVE "TOTAL AMOUNT USED" TO RT-LABEL.
008610     MOVE WS-TOTAL-AMOUNT-USED TO RT-VALUE.
008620     WRITE SUMRPT-REC FROM RPT-TOTALS-LINE.
008630*UNCATALOGUED REJECT COUNT (TICKET AB-0430) - PRINTED HERE
008640*SO IT STANDS ALONGSIDE THE CATALOGUED COUNTS BELOW EVEN
008650*THOUGH IT HAS NO ROW OF ITS OWN IN CPERRTAB.
008660     MOVE "INVALID_AMOUNT REJECTS" TO RT-LABEL.
008670     MOVE WS-INVALID-AMT-COUNT TO RT-VALUE.
008680     WRITE SUMRPT-REC FROM RPT-TOTALS-LINE.
008690     PERFORM 0910-PRINT-ONE-ERR-COUNT THRU 0910-EXIT
008700         VARYING WS-ERR-IDX FROM 1 BY 1
008710         UNTIL WS-ERR-IDX > 7.
008720 0900-EXIT.
008730     EXIT.
008740*ONE TOTALS LINE PER CATALOGUE ROW, IN CATALOGUE ORDER -
008750*SEE CPERRTAB FOR THE FIXED 7-ROW LAYOUT THIS PARAGRAPH
008760*WALKS.
008770 0910-PRINT-ONE-ERR-COUNT.
008780     MOVE WS-ERR-CODE (WS-ERR-IDX) TO RT-LABEL.
008790     MOVE WS-ERR-FAIL-COUNT (WS-ERR-IDX) TO RT-VALUE.
008800     WRITE SUMRPT-REC FROM RPT-TOTALS-LINE.
008810 0910-EXIT.
008820     EXIT.
008830*----------------------------------------------------------
008840*0950 - CLOSE DOWN THE STEP.  NO STATUS CHECK ON CLOSE -
008850*BY THIS POINT EVERY FILE HAS BEEN SUCCESSFULLY OPENED AND
008860*WRITTEN, AND A CLOSE FAILURE THIS LATE IN THE STEP HAS NO
008870*RECOVERY ACTION DIFFERENT FROM LETTING THE STEP END.
008880*----------------------------------------------------------
008890 0950-CLOSE-FILES.
008900*CLOSED IN THE SAME ORDER THEY WERE OPENED IN 0100, PURELY
008910*BY CONVENTION - CLOSE ORDER HAS NO FUNCTIONAL EFFECT HERE.
008920     CLOSE USRMAST-FILE.
008930     CLOSE ACTMSTI-FILE.
008940     CLOSE USEREQ-FILE.
008950     CLOSE ACTMSTO-FILE.
008960     CLOSE TXNFILE-FILE.
008970     CLOSE SUMRPT-FILE.
008980 0950-EXIT.
008990     EXIT.
