000010*****************************************************************
000020*COPYBOOK.    CPUSRMS.
000030*TITLE.       ACCOUNT-USER MASTER RECORD LAYOUT.
000040*RELATION.    USED BY BALUSE01, ACCTNEW01.
000050*****************************************************************
000060*CHANGE LOG
000070*----------------------------------------------------------------
000080*DATE       INIT  TKT#     DESCRIPTION
000090*---------- ----  -------  ---------------------------------------
000100*1988-02-15 RDM   AB-0101  ORIGINAL LAYOUT FOR USER MASTER.
000110*1994-11-03 CLK   AB-0455  WIDENED USER-NAME FROM X(15) TO X(20).
000120*1999-01-08 PTV   AB-Y2K1  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
000130*****************************************************************
000140 05  USM-USER-ID             PIC 9(10).
000150 05  USM-USER-NAME           PIC X(20).
